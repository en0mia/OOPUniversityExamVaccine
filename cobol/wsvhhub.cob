000100********************************************
000200*                                          *
000300*  Record Definition For Hub Work File     *
000400*     Uses Hub-Name as key (sequential,    *
000500*     small table of hubs - no index)      *
000600********************************************
000700*  File size 104 bytes (30+4+4+4+6+42 data, 14 filler).
000800*
000900* 24/10/25 vbc - Created.
001000* 02/11/25 vbc - Added Hub-Daily-Avail occurs 7, computed in vh020
001100*                so vh100/vh200 never re-multiply hours by cap.
001200*
001300 01  VH-Hub-Record.
001400     03  Hub-Name            pic x(30).
001500     03  Hub-Doctors         pic 9(4)  comp.
001600     03  Hub-Nurses          pic 9(4)  comp.
001700     03  Hub-Other           pic 9(4)  comp.
001800     03  Hub-Hourly-Cap      pic 9(6)  comp.
001900     03  Hub-Daily-Avail     pic 9(6)  comp  occurs 7.
002000*                                             1=Monday ... 7=Sunday
002100     03  filler              pic x(14).
002200*
