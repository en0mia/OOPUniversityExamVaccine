000100*******************************************
000200*                                          *
000300*  FD For Allocation Out File             *
000400*     Record layout in wsvhalc.cob        *
000500*******************************************
000600*
000700* 27/10/25 vbc - Created.
000800*
000900 fd  Allocation-Out-File
001000     label records are standard
001100     record contains 50 characters.
001200 copy "wsvhalc.cob".
001300*
