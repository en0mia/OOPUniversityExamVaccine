000100*******************************************
000200*                                          *
000300*  FD For Hub Work File                   *
000400*     Record layout in wsvhhub.cob        *
000500*******************************************
000600*
000700* 24/10/25 vbc - Created.
000800*
000900 fd  Hub-Work-File
001000     label records are standard
001100     record contains 104 characters.
001200 copy "wsvhhub.cob".
001300*
