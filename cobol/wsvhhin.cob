000100********************************************
000200*                                          *
000300*  Record Definition For Hubs Input File   *
000400*     Raw staffing as supplied by the      *
000500*     health authority - no capacity yet   *
000600********************************************
000700*  File size 52 bytes (30+4+4+4 data, 10 filler).
000800*
000900* 23/10/25 vbc - Created.
001000*
001100 01  VH-Hub-In-Record.
001200     03  Hin-Hub-Name        pic x(30).
001300     03  Hin-Doctors         pic 9(4)  comp.
001400     03  Hin-Nurses          pic 9(4)  comp.
001500     03  Hin-Other           pic 9(4)  comp.
001600     03  filler              pic x(10).
001700*
