000100********************************************
000200*                                          *
000300*  Record Definition For Person Work File  *
000400*     Uses Per-Ssn as key (sequential,     *
000500*     no keyed access needed - small pop)  *
000600********************************************
000700*  File size 72 bytes (16+20+20+4+3 data, 9 filler).
000800*
000900* 22/10/25 vbc - Created from the load of PEOPLE-IN.
001000* 05/11/25 vbc - Added Per-Age, computed at load time off the
001100*                run control CURRENT-YEAR so later steps do not
001200*                need to re-derive it from two different places.
001300*
001400 01  VH-Person-Record.
001500     03  Per-Ssn             pic x(16).
001600     03  Per-Surname         pic x(20).
001700     03  Per-First           pic x(20).
001800     03  Per-Birth-Year      pic 9(4)  comp.
001900     03  Per-Age             pic 9(3)  comp.
002000     03  filler              pic x(9).
002100*
