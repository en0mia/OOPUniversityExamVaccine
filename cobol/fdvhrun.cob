000100*******************************************
000200*                                          *
000300*  FD For Run Control File                *
000400*     Record layout in wsvhrun.cob        *
000500*******************************************
000600*
000700* 20/10/25 vbc - Created.
000800*
000900 fd  Run-Control-File
001000     label records are standard
001100     record contains 20 characters.
001200 copy "wsvhrun.cob".
001300*
