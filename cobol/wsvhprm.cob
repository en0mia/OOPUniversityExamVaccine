000100********************************************
000200*                                          *
000300*  Record Definition For VHPARAM-IN File   *
000400*     Raw age break points + weekly hours  *
000500*     as supplied by the health authority  *
000600*     Record 1 = breaks, Record 2 = hours  *
000700********************************************
000800*  File size 36 bytes (both record types, same FD).
000900*
001000* 25/10/25 vbc - Created.  Combines what used to be two separate
001100*                small files (intervals, hours) into one, same as
001200*                PY keeps param 1 and param 2 data in one record.
001300*
001400 01  VH-Param-Breaks-Record.
001500     03  Prm-Rec-Type        pic x         value "B".
001600     03  Prm-Break-Count     pic 9(2)  comp.
001700     03  Prm-Break-Value     pic 9(3)  comp  occurs 10.
001800     03  filler              pic x(3).
001900*
002000 01  VH-Param-Hours-Record.
002100     03  Prh-Rec-Type        pic x         value "H".
002200     03  Prh-Day-Hours       pic 9(2)  comp  occurs 7.
002300*                                             1=Monday ... 7=Sunday
002400     03  filler              pic x(21).
002500*
