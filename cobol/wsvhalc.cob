000100********************************************
000200*                                          *
000300*  Record Definition For Allocation Out    *
000400*     File - one rec per allocated person  *
000500*     per hub per day, write-only/no key   *
000600********************************************
000700*  File size 50 bytes.
000800*
000900* 27/10/25 vbc - Created.
001000*
001100 01  VH-Allocation-Record.
001200     03  Alc-Day-Index       pic 9     comp.
001300     03  Alc-Hub-Name        pic x(30).
001400     03  Alc-Ssn             pic x(16).
001500     03  filler              pic x(3).
001600*
