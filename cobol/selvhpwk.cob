000100*******************************************
000200*                                          *
000300*  File Control For Person Work File      *
000400*     Sequential, written by vh010,       *
000500*     read by vh100 and vh200             *
000600*******************************************
000700*
000800* 22/10/25 vbc - Created.
000900*
001000 select  Person-Work-File assign to "PERSONWK"
001100         organization is sequential
001200         access mode is sequential
001300         file status is Fs-Person-Work.
001400*
