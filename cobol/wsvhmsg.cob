000100********************************************
000200*                                          *
000300*  VH Suite - Common Error / Status Msgs   *
000400*                                          *
000500********************************************
000600*
000700* 22/10/25 vbc - Created.
000800* 29/10/25 vbc - Added VH017/18 for vh000's RUN-CTL/century guard.
000900* 21/11/25 vbc - Added VH019, vh020 needs at least 2 break points
001000*                to build the [0,b1) ... [bN,+) interval ladder.
001100* 30/11/25 vbc - Added VH010/11 for dup SSN & bad field count.
001200* 04/12/25 vbc - Added VH020 for vh200's STATS-OUT open failure.
001300* 19/01/26 vbc - req# VH-057 VH016 ("Staffing of unknown hub")
001400*                retired - grep of all five programs turned up no
001500*                DISPLAY of it anywhere.  HUBS-IN's combined name+
001600*                staff record (wsvhhin.cob) means a staffing figure
001700*                can never arrive for a hub not defined by that
001800*                same record, so the condition it was written for
001900*                cannot occur.  See vh020's 340-Validate-Staffing
002000*                banner for the full reasoning.
002100*
002200 01  VH-Error-Messages.
002300     03  VH001    pic x(36) value
002400         "VH001 Run control record not found -".
002500     03  VH002    pic x(33) value
002600         "VH002 People file not found -    ".
002700     03  VH003    pic x(34) value
002800         "VH003 Hub file not found -       ".
002900     03  VH004    pic x(37) value
003000         "VH004 Parameter file not found -    ".
003100     03  VH005    pic x(30) value
003200         "VH005 Person work file error -".
003300     03  VH006    pic x(27) value
003400         "VH006 Hub work file error -".
003500     03  VH007    pic x(30) value
003600         "VH007 Config work file error -".
003700     03  VH008    pic x(32) value
003800         "VH008 Allocation file error -  ".
003900     03  VH009    pic x(45) value
004000         "VH009 Header line wrong - aborting whole run".
004100     03  VH010    pic x(30) value
004200         "VH010 Field count not 4, skip".
004300     03  VH011    pic x(24) value
004400         "VH011 Duplicate SSN skip".
004500     03  VH012    pic x(33) value
004600         "VH012 Team not defined for hub -".
004700     03  VH013    pic x(34) value
004800         "VH013 Hub staffing not positive - ".
004900     03  VH014    pic x(29) value
005000         "VH014 Duplicate hub name -  ".
005100     03  VH015    pic x(33) value
005200         "VH015 Weekly hours out of range".
005300*    VH016 retired 19/01/26 (req# VH-057) before it was ever used -
005400*    number left blank rather than reissued, do not reuse it.
005500     03  VH017    pic x(34) value
005600         "VH017 Run control file open err -".
005700     03  VH018    pic x(37) value
005800         "VH018 Run date century not 19 or 20".
005900     03  VH019    pic x(34) value
006000         "VH019 Param file needs 2+ breaks -".
006100     03  VH020    pic x(29) value
006200         "VH020 Stats-Out open error -".
006300*
006400 01  VH-Error-Code            pic 999       value zero.
006500*
