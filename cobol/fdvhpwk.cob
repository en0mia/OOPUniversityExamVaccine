000100*******************************************
000200*                                          *
000300*  FD For Person Work File                *
000400*     Record layout in wsvhper.cob        *
000500*******************************************
000600*
000700* 22/10/25 vbc - Created.
000800*
000900 fd  Person-Work-File
001000     label records are standard
001100     record contains 72 characters.
001200 copy "wsvhper.cob".
001300*
