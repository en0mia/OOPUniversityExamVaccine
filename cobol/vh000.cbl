000100*****************************************************************
000200*                                                                *
000300*                Vaccination Hub     Start Of Run                *
000400*        Captures the run date once for the whole VH chain      *
000500*            so CURRENT-YEAR is never re-derived mid-run         *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200     program-id.         vh000.
001300*
001400*    Author.             V B Coen FBCS, FIDM, FIDPM.
001500*
001600     installation.       Public Health Vaccination Hub Project.
001700*
001800     date-written.       20/10/25.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 2025, V B Coen.
002300*                         For internal Health Authority use only.
002400*
002500*    Remarks.            Start-of-run control program for the VH
002600*                         batch suite - hands the run date and the
002700*                         derived CURRENT-YEAR down the chain via
002800*                         the RUN-CTL work file so vh010's age
002900*                         calc (Bus Rule 2) and any other step
003000*                         needing "today" all see the one value.
003100*
003200*    Called modules.     None.
003300*
003400*    Files used.         RUN-CTL - output, RRN 1 only.
003500*
003600*    Error messages used.
003700*                         VH017 - RUN-CTL could not be opened.
003800*                         VH018 - run date century not 19/20.
003900*
004000* Changes:
004100* 20/10/25 vbc - 1.0.00 Created - split out of the old py000
004200*                       Start-Of-Day shell, screen/menu parts
004300*                       dropped, this is batch-chain only.
004400* 29/10/25 vbc - 1.0.01 req# VH-014 Century sanity check added
004500*                       after a test box's clock came up in 1980.
004600*
004700*****************************************************************
004800*
004900 environment             division.
005000*================================
005100*
005200 configuration           section.
005300 special-names.
005400     UPSI-0 is Vh-Skip-Century-Check,
005500     C01 is Top-Of-Form.
005600*
005700 input-output            section.
005800 file-control.
005900     copy "selvhrun.cob".
006000*
006100 data                    division.
006200*================================
006300*
006400 file section.
006500*
006600     copy "fdvhrun.cob".
006700*
006800 working-storage         section.
006900*-----------------------
007000 77  Prog-Name               pic x(15) value "VH000 (1.0.01)".
007100*
007200     copy "wsvhdat.cob".
007300     copy "wsvhmsg.cob".
007400*
007500*  Local check redefines - century digits of today's date must be
007600*  19 or 20, not a third REDEFINES of convenience but a genuine
007700*  guard against a mis-set system clock feeding a silly CURRENT-
007800*  YEAR into the age calc three programs downstream.
007900*
008000 01  WS-Today-Century-Check redefines WS-Today-Ccyymmdd.
008100     03  WS-Today-Century    pic 99.
008200     03  filler              pic 9(6).
008300*
008400 01  WS-Vh-Switches.
008500     03  WS-Abort-Sw         pic x     value "N".
008600         88  Vh-Abort                  value "Y".
008700     03  filler              pic x(4).
008800*
008900 procedure division.
009000*===================
009100*
009200 000-Main                    section.
009300*****************************
009400*
009500     perform  100-Get-Run-Date   thru  100-Exit.
009600     if       Vh-Abort
009700              display  "VH000 ABORT - " VH-Error-Code
009800              goback
009900     end-if.
010000     perform  200-Write-Run-Ctl  thru  200-Exit.
010100*
010200 000-Exit.
010300     goback.
010400*
010500 100-Get-Run-Date            section.
010600*****************************
010700*
010800*  Bus Rule 2 support - today's CCYYMMDD fixes CURRENT-YEAR for
010900*  the whole run, picked up once here and nowhere else.
011000*
011100     accept   WS-Today-Ccyymmdd from date YYYYMMDD.
011200     if       WS-Today-Century not = 19 and not = 20
011300              and Vh-Skip-Century-Check is off
011400              move     18 to VH-Error-Code
011500              set      Vh-Abort to true
011600     end-if.
011700     accept   WS-Run-Hhmmss     from time.
011800*
011900 100-Exit.
012000     exit     section.
012100*
012200 200-Write-Run-Ctl           section.
012300*****************************
012400*
012500     move     1              to Vh-Run-Rrn.
012600     initialize VH-Run-Control-Record.
012700     move     WS-Today-Ccyy  to Run-Current-Year.
012800     move     WS-Today-Ccyymmdd to Run-Date-Ccyymmdd.
012900*
013000     open     output Run-Control-File.
013100     if       Fs-Run-Control not = "00"
013200              move   17 to VH-Error-Code
013300              set    Vh-Abort to true
013400              go to  200-Exit
013500     end-if.
013600     write    VH-Run-Control-Record.
013700     close    Run-Control-File.
013800*
013900 200-Exit.
014000     exit     section.
014100*
