000100********************************************************************
000200*                                                                  *
000300*   VH Suite - Common In-Memory Tables                             *
000400*                                                                  *
000500*   Holds the working copies of the Person, Hub, Interval and      *
000600*   Weekly-Hours masters once loaded off their work files, plus    *
000700*   the day/hub/interval statistics accumulators used by vh200.    *
000800*                                                                  *
000900*   Copied by vh010 (person table only, for the dup-SSN check),    *
001000*   vh020 (hub + interval tables, for the setup validation),       *
001100*   vh100 (all tables, this is the allocation engine) and vh200    *
001200*   (all tables, for the summary report).                          *
001300********************************************************************
001400*
001500* 26/10/25 vbc - Created.
001600* 03/11/25 vbc - Added Vht-Hub-Staff-Array redefines so 650-Load-
001700*                Hubs in vh020 can loop doctors/nurses/other as
001800*                one 3-deep table instead of three separate IFs.
001900*                Req from the PR1 cast of ACAS's own 3-rate tables.
002000*                Added Vht-Person-Entry-Flat redefines for a fast
002100*                whole-row clear in 110-Init-Person-Table.
002200* 10/11/25 vbc - Max people raised from 999 to 9999 - first load
002300*                test with the full county roster blew the table.
002400*
002500*-------------------------------------------------------------
002600*  PERSON TABLE - one entry per PERSON-WORK record
002700*-------------------------------------------------------------
002800*
002900 01  VH-Person-Table.
003000     03  Vht-Person-Count        pic 9(5)  comp  value zero.
003100     03  Vht-Person-Entry        occurs 9999 times
003200                                  indexed by Vht-Pers-Idx.
003300         05  Vht-Ssn             pic x(16).
003400         05  Vht-Surname         pic x(20).
003500         05  Vht-First           pic x(20).
003600         05  Vht-Birth-Year      pic 9(4)  comp.
003700         05  Vht-Age             pic 9(3)  comp.
003800         05  Vht-Allocated-Sw    pic x     value "N".
003900             88  Vht-Is-Allocated          value "Y".
004000             88  Vht-Not-Allocated         value "N".
004100*
004200*  Flat alias of one person row, used only to blank a row fast
004300*  when the table is being re-used for a second load in testing.
004400*
004500     03  Vht-Person-Entry-Flat   redefines Vht-Person-Entry
004600                                  pic x(64)
004700                                  occurs 9999 times
004800                                  indexed by Vht-Flat-Idx.
004900     03  filler                  pic x(4).
005000*
005100*-------------------------------------------------------------
005200*  HUB TABLE - one entry per HUB-WORK record
005300*-------------------------------------------------------------
005400*
005500 01  VH-Hub-Table.
005600     03  Vht-Hub-Count           pic 9(3)  comp  value zero.
005700     03  Vht-Hub-Entry           occurs 200 times
005800                                  indexed by Vht-Hub-Idx.
005900         05  Vht-Hub-Name        pic x(30).
006000         05  Vht-Hub-Doctors     pic 9(4)  comp.
006100         05  Vht-Hub-Nurses      pic 9(4)  comp.
006200         05  Vht-Hub-Other       pic 9(4)  comp.
006300         05  Vht-Hub-Hourly-Cap  pic 9(6)  comp.
006400         05  Vht-Hub-Daily-Avail pic 9(6)  comp  occurs 7.
006500*                                            1=Monday ... 7=Sunday
006600*
006700*  Doctors/Nurses/Other as one 3-deep table so the staffing
006800*  validation ("all three must be strictly positive") is one
006900*  small PERFORM VARYING instead of three repeated IF's.
007000*
007100     03  Vht-Hub-Staff-Array redefines Vht-Hub-Entry.
007200         05  Vht-Hub-Staff-Fixed-Part pic x(30).
007300         05  Vht-Hub-Staff-Value     pic 9(4)  comp  occurs 3
007400                                      indexed by Vht-Staff-Idx.
007500         05  filler                  pic x(48).
007600*
007700*-------------------------------------------------------------
007800*  AGE-INTERVAL TABLE - ascending by Int-Start, build order
007900*-------------------------------------------------------------
008000*
008100 01  VH-Interval-Table.
008200     03  Vht-Interval-Count      pic 9(2)  comp  value zero.
008300     03  Vht-Interval-Entry      occurs 20 times
008400                                  indexed by Vht-Int-Idx.
008500         05  Vht-Int-Start       pic 9(3)  comp.
008600         05  Vht-Int-End         pic 9(3)  comp.
008700         05  Vht-Int-Open-End    pic x.
008800         05  Vht-Int-Label       pic x(12).
008900*
009000*  Swap-area alias used only while bubble-sorting the interval
009100*  table into descending order - lets 200-Sort-Intervals-Desc in
009200*  vh100 move a whole entry in one statement instead of four.
009300*
009400     03  Vht-Interval-Swap       redefines Vht-Interval-Entry
009500                                  pic x(19)
009600                                  occurs 20 times
009700                                  indexed by Vht-Swap-Idx.
009800     03  filler                  pic x(4).
009900*
010000*-------------------------------------------------------------
010100*  WEEKLY HOURS TABLE - index 1=Monday .. 7=Sunday
010200*-------------------------------------------------------------
010300*
010400 01  VH-Hours-Table.
010500     03  Vht-Day-Hours           pic 9(2)  comp  occurs 7
010600                                  indexed by Vht-Day-Idx.
010700     03  filler                  pic x(4).
010800*
010900*-------------------------------------------------------------
011000*  WORKING COUNTERS USED DURING ALLOCATION (vh100)
011100*-------------------------------------------------------------
011200*
011300 01  VH-Allocation-Work.
011400     03  Vht-N-Remaining         pic 9(7)  comp  value zero.
011500     03  Vht-Limit               pic 9(7)  comp  value zero.
011600     03  Vht-Limit-Times-4        pic 9(9) comp  value zero.
011700     03  Vht-Candidate-Count     pic 9(7)  comp  value zero.
011800     03  Vht-Taken-This-Bracket  pic 9(7)  comp  value zero.
011900     03  Vht-Day-Sub             pic 9     comp  value zero.
012000     03  Vht-Ext-Day-Index       pic 9     comp  value zero.
012100     03  filler                  pic x(4).
012200*
012300*-------------------------------------------------------------
012400*  STATISTICS ACCUMULATORS USED BY THE SUMMARY REPORT (vh200)
012500*-------------------------------------------------------------
012600*
012700 01  VH-Report-Stats.
012800     03  Vht-Total-People        pic 9(7)  comp  value zero.
012900     03  Vht-Total-Allocated     pic 9(7)  comp  value zero.
013000     03  Vht-Overall-Prop        pic s9(1)v9(4) comp-3 value zero.
013100*
013200     03  Vht-Interval-Stats      occurs 20 times
013300                                  indexed by Vht-Stat-Idx.
013400         05  Vht-People-In-Int   pic 9(7)  comp.
013500         05  Vht-Allocated-In-Int pic 9(7) comp.
013600         05  Vht-Int-Prop        pic s9(1)v9(4) comp-3.
013700         05  Vht-Int-Share       pic s9(1)v9(4) comp-3.
013800*
013900     03  Vht-Day-Hub-Stats       occurs 200 times
014000                                  indexed by Vht-Dh-Idx.
014100         05  Vht-Dh-Day-Index    pic 9     comp.
014200         05  Vht-Dh-Hub-Name     pic x(30).
014300         05  Vht-Dh-Available    pic 9(6)  comp.
014400         05  Vht-Dh-Allocated    pic 9(6)  comp.
014500     03  filler                  pic x(4).
014600*
