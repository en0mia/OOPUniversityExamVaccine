000100********************************************
000200*                                          *
000300*  Record Definition For Run Control File  *
000400*     Uses RRN = 1, one record per run     *
000500*     Written by vh000, read by vh010      *
000600********************************************
000700*  File size 20 bytes (4+8 data, 8 filler).
000800*
000900* 20/10/25 vbc - Created so CURRENT-YEAR is fixed once at the
001000*                start of a run instead of every pgm taking its
001100*                own snapshot of today's date (see SPEC non-goal
001200*                on wall-clock "now").
001300*
001400 01  VH-Run-Control-Record.
001500     03  Run-Current-Year    pic 9(4)  comp.
001600     03  Run-Date-Ccyymmdd   pic 9(8)  comp.
001700     03  filler              pic x(8).
001800*
