000100********************************************
000200*                                          *
000300*  Common Date / Time Working Storage      *
000400*   Shared by all VH Vaccination Hub       *
000500*   batch programs - run date, run time    *
000600*   and their broken down CCYY/MM/DD and   *
000700*   HH/MM/SS views.                        *
000800********************************************
000900*
001000* 21/10/25 vbc - Created for VH suite, lifted out of each pgm's
001100*                own copy of the WSA-Date / WSB-Time style blocks
001200*                so CURRENT-YEAR is picked up the same way by all.
001300*
001400 01  WS-Today-Ccyymmdd       pic 9(8)      comp.
001500 01  WS-Today-Broken redefines WS-Today-Ccyymmdd.
001600     03  WS-Today-Ccyy       pic 9(4).
001700     03  WS-Today-Mm         pic 99.
001800     03  WS-Today-Dd         pic 99.
001900*
002000 01  WS-Run-Hhmmss           pic 9(6)      comp.
002100 01  WS-Run-Time-Broken redefines WS-Run-Hhmmss.
002200     03  WS-Run-Hh           pic 99.
002300     03  WS-Run-Mm           pic 99.
002400     03  WS-Run-Ss           pic 99.
002500*
002600 01  WS-Vh-Common-Switches.
002700     03  WS-Vh-Eof-Sw        pic x         value "N".
002800         88  Vh-Eof                        value "Y".
002900         88  Vh-Not-Eof                    value "N".
003000     03  filler              pic x(4).
003100*
003200*  File status bytes, one per work file, and the RUN-CTL relative
003300*  key - all five work files are opened by more than one VH
003400*  program so their status fields live here, not in the sel/fd
003500*  copybook pairs, same as the old PY-xxx-Status fields did.
003600*
003700 01  WS-Vh-File-Status.
003800     03  Fs-Person-Work      pic xx        value "00".
003900     03  Fs-Hub-Work         pic xx        value "00".
004000     03  Fs-Config-Work      pic xx        value "00".
004100     03  Fs-Allocation-Out   pic xx        value "00".
004200     03  Fs-Run-Control      pic xx        value "00".
004300     03  filler              pic x(4).
004400*
004500 01  Vh-Run-Rrn              pic 9(4)      comp  value 1.
004600*
