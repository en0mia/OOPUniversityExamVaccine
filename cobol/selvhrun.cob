000100*******************************************
000200*                                          *
000300*  File Control For Run Control File      *
000400*     Relative, one record at RRN 1,      *
000500*     same keyed-access shape as the      *
000600*     old PY-Param1-File                  *
000700*******************************************
000800*
000900* 20/10/25 vbc - Created.
001000*
001100 select  Run-Control-File assign to "RUNCTL"
001200         organization is relative
001300         access mode is random
001400         relative key is Vh-Run-Rrn
001500         file status is Fs-Run-Control.
001600*
