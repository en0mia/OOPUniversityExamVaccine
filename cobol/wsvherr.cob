000100********************************************
000200*                                          *
000300*  Record Definition For Load Error Log    *
000400*     Written by vh010 only - one record   *
000500*     per rejected PEOPLE-IN line          *
000600********************************************
000700*  File size 109 bytes (106 data, 3 filler).
000800*
000900* 22/10/25 vbc - Created.
001000*
001100 01  VH-Error-Log-Record.
001200     03  Err-Line-No         pic 9(6)  comp.
001300     03  Err-Reason          pic x(30).
001400     03  Err-Raw-Line        pic x(70).
001500     03  filler              pic x(3).
001600*
