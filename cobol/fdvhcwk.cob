000100*******************************************
000200*                                          *
000300*  FD For Config Work File                *
000400*     Record layouts in wsvhcwk.cob       *
000500*******************************************
000600*
000700* 25/10/25 vbc - Created.
000800*
000900 fd  Config-Work-File
001000     label records are standard
001100     record contains 20 characters.
001200 copy "wsvhcwk.cob".
001300*
