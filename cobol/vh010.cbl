000100*****************************************************************
000200*                                                                *
000300*                Vaccination Hub     People Load                 *
000400*         Loads the citizen roster CSV into PERSON-WORK,         *
000500*             rejecting bad lines per Bus Rules 1/13/14          *
000600*                                                                *
000700*****************************************************************
000800*
000900 identification          division.
001000*================================
001100*
001200     program-id.         vh010.
001300*
001400*    Author.             V B Coen FBCS, FIDM, FIDPM.
001500*
001600     installation.       Public Health Vaccination Hub Project.
001700*
001800     date-written.       22/10/25.
001900*
002000     date-compiled.
002100*
002200     security.           Copyright (C) 2025, V B Coen.
002300*                         For internal Health Authority use only.
002400*
002500*    Remarks.            Reads PEOPLE-IN (header + CSV data lines,
002600*                         SSN,LAST,FIRST,YEAR), validates the
002700*                         header exactly, then edits each data
002800*                         line - wrong field count or duplicate
002900*                         SSN are logged and skipped, non-numeric
003000*                         YEAR is skipped with no log entry (same
003100*                         quiet-skip the reference batch used).
003200*                         Good lines get AGE computed from the
003300*                         RUN-CTL CURRENT-YEAR and are written to
003400*                         PERSON-WORK for vh100/vh200.
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.         PEOPLE-IN    - input, line sequential.
003900*                         RUN-CTL      - input, RRN 1.
004000*                         PERSON-WORK  - output, sequential.
004100*                         ERROR-LOG    - output, sequential.
004200*
004300*    Error messages used.
004400*                         VH001, VH002, VH005, VH009, VH010, VH011.
004500*
004600* Changes:
004700* 22/10/25 vbc - 1.0.00 Created.
004800* 05/11/25 vbc - 1.0.01 req# VH-022 Field-count check widened to
004900*                       5 UNSTRING targets so a line with a stray
005000*                       extra comma is rejected, not silently
005100*                       truncated into a 4-field shape.
005200* 18/11/25 vbc - 1.0.02 req# VH-031 Dup-SSN scan was comparing
005300*                       against the whole 16-byte field including
005400*                       trailing spaces from short SSNs - fine as
005500*                       is, both sides padded the same way, noted
005600*                       here as it confused testing.
005700* 19/01/26 vbc - 1.0.03 req# VH-058 Internal audit found UPSI-1
005800*                       declared in SPECIAL-NAMES but never tested
005900*                       - wired it into 200-Check-Header as the
006000*                       operator override it was named for, so a
006100*                       genuinely empty PEOPLE-IN (no header, no
006200*                       data) ends the run clean with zero people
006300*                       loaded instead of the VH009 hard abort,
006400*                       for county weeks with no new registrations.
006500*
006600*****************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration           section.
007200 special-names.
007300     UPSI-1 is Vh-Skip-Nil-File-Check.
007400*
007500 input-output            section.
007600 file-control.
007700     select  People-In-File assign to "PEOPLEIN"
007800             organization is line sequential
007900             file status is Fs-People-In.
008000     select  Error-Log-File assign to "ERRORLOG"
008100             organization is sequential
008200             file status is Fs-Error-Log.
008300     copy "selvhrun.cob".
008400     copy "selvhpwk.cob".
008500*
008600 data                    division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  People-In-File
009200     label records are omitted.
009300 01  People-In-Record        pic x(100).
009400*
009500 fd  Error-Log-File
009600     label records are standard
009700     record contains 109 characters.
009800     copy "wsvherr.cob".
009900*
010000     copy "fdvhrun.cob".
010100     copy "fdvhpwk.cob".
010200*
010300 working-storage         section.
010400*-----------------------
010500 77  Prog-Name               pic x(15) value "VH010 (1.0.03)".
010600*
010700     copy "wsvhdat.cob".
010800     copy "wsvhmsg.cob".
010900     copy "wsvhtab.cob".
011000*
011100 01  WS-File-Status.
011200     03  Fs-People-In        pic xx        value "00".
011300     03  Fs-Error-Log        pic xx        value "00".
011400     03  filler              pic x(4).
011500*
011600 01  WS-Edit-Work.
011700     03  WS-Line-No          pic 9(6)  comp value zero.
011800     03  WS-Header-Expected  pic x(20) value "SSN,LAST,FIRST,YEAR".
011900     03  WS-Unstring-Ptr     pic 9(3)  comp value 1.
012000     03  WS-Field-Count      pic 9     comp value zero.
012100     03  WS-F1-Ssn           pic x(16).
012200     03  WS-F2-Surname       pic x(20).
012300     03  WS-F3-First         pic x(20).
012400     03  WS-F4-Year-Text     pic x(10).
012500     03  WS-F5-Spare         pic x(10).
012600     03  WS-Pers-Sub         pic 9(5)  comp value zero.
012700     03  WS-Found-Sw         pic x     value "N".
012800         88  Vh-Found-Dup              value "Y".
012900         88  Vh-No-Dup                 value "N".
013000     03  filler              pic x(4).
013100*
013200*  Local REDEFINES #3 for this program - lets the UNSTRING'd year
013300*  text be proved numeric with a plain CLASS test, then moved
013400*  straight into the DISPLAY-usage numeric alias below with no
013500*  intrinsic FUNCTION needed (Rule 14, non-numeric YEAR = skip).
013600*
013700 01  WS-Year-Conv.
013800     03  WS-Year-Num          pic 9(4).
013900 01  WS-Year-Alpha redefines WS-Year-Conv
014000                              pic x(4).
014100*
014200 01  WS-Vh-Abort-Switches.
014300     03  WS-Load-Abort-Sw     pic x     value "N".
014400         88  Vh-Load-Abort              value "Y".
014500     03  filler               pic x(4).
014600*
014700 procedure division.
014800*===================
014900*
015000 000-Main                    section.
015100*****************************
015200*
015300     perform  100-Open-Files     thru 100-Exit.
015400     if       Vh-Load-Abort
015500              go to 000-Exit
015600     end-if.
015700     perform  200-Check-Header   thru 200-Exit.
015800     if       not Vh-Load-Abort
015900              perform 300-Edit-People-Line thru 300-Exit
016000                      until Vh-Eof
016100     end-if.
016200     perform  900-Close-Files    thru 900-Exit.
016300*
016400 000-Exit.
016500     goback.
016600*
016700 100-Open-Files               section.
016800*****************************
016900*
017000     move     1         to Vh-Run-Rrn.
017100     open     input  Run-Control-File.
017200     if       Fs-Run-Control not = "00"
017300              move   1 to VH-Error-Code
017400              set    Vh-Load-Abort to true
017500              go to  100-Exit
017600     end-if.
017700     read     Run-Control-File invalid key
017800              move   1 to VH-Error-Code
017900              set    Vh-Load-Abort to true.
018000     close    Run-Control-File.
018100     if       Vh-Load-Abort
018200              go to 100-Exit
018300     end-if.
018400*
018500     open     input  People-In-File.
018600     if       Fs-People-In not = "00"
018700              move   2 to VH-Error-Code
018800              set    Vh-Load-Abort to true
018900              go to  100-Exit
019000     end-if.
019100*
019200     open     output Error-Log-File.
019300     open     output Person-Work-File.
019400     if       Fs-Error-Log not = "00" or Fs-Person-Work not = "00"
019500              move   5 to VH-Error-Code
019600              set    Vh-Load-Abort to true
019700     end-if.
019800*
019900 100-Exit.
020000     exit     section.
020100*
020200 200-Check-Header             section.
020300*****************************
020400*
020500*  Bus Rule 14 - a malformed header is the only fatal condition,
020600*  and it is logged (to Error-Log) before the abort, same as the
020700*  rest of the reference batch's line numbering (header is line 1).
020800*
020900*  UPSI-1 override (req# VH-058) - a PEOPLE-IN with no header and
021000*  no data lines is normally VH009/abort the same as a bad header,
021100*  but some county weeks genuinely have nobody new to register.
021200*  With Vh-Skip-Nil-File-Check on, an empty file is a clean zero-
021300*  people run instead - nothing gets written to Error-Log or
021400*  PERSON-WORK, no abort, 900-Close-Files just closes everything.
021500*
021600     move     1         to WS-Line-No.
021700     move     "N"       to WS-Vh-Eof-Sw.
021800     read     People-In-File
021900              at end    set Vh-Eof to true.
022000     if       Vh-Eof
022100              if     Vh-Skip-Nil-File-Check is on
022200                     go to 200-Exit
022300              end-if
022400              move     WS-Line-No to Err-Line-No
022500              move     "VH009 empty input file" to Err-Reason
022600              move     spaces     to Err-Raw-Line
022700              write    VH-Error-Log-Record
022800              set      Vh-Load-Abort to true
022900              go to    200-Exit
023000     end-if.
023100*
023200     if       People-In-Record (1:20) not = WS-Header-Expected
023300              move     WS-Line-No to Err-Line-No
023400              move     VH009      to Err-Reason
023500              move     People-In-Record (1:70) to Err-Raw-Line
023600              write    VH-Error-Log-Record
023700              set      Vh-Load-Abort to true
023800     end-if.
023900*
024000 200-Exit.
024100     exit     section.
024200*
024300 300-Edit-People-Line         section.
024400*****************************
024500*
024600     read     People-In-File
024700              at end    set Vh-Eof to true
024800                        go to 300-Exit.
024900     add      1 to WS-Line-No.
025000*
025100     move     spaces to WS-F1-Ssn WS-F2-Surname WS-F3-First
025200                         WS-F4-Year-Text WS-F5-Spare.
025300     move     zero   to WS-Field-Count.
025400     unstring People-In-Record delimited by ","
025500              into  WS-F1-Ssn WS-F2-Surname WS-F3-First
025600                    WS-F4-Year-Text WS-F5-Spare
025700              tallying in WS-Field-Count.
025800*
025900     if       WS-Field-Count not = 4
026000              move   WS-Line-No to Err-Line-No
026100              move   VH010      to Err-Reason
026200              move   People-In-Record (1:70) to Err-Raw-Line
026300              write  VH-Error-Log-Record
026400              go to  300-Exit
026500     end-if.
026600*
026700*  Rule 14 - non-numeric YEAR is a silent skip, no log entry.
026800*
026900     move     spaces to WS-Year-Alpha.
027000     move     WS-F4-Year-Text (1:4) to WS-Year-Alpha.
027100     if       WS-Year-Alpha is not numeric
027200              go to  300-Exit
027300     end-if.
027400*
027500     perform  330-Check-Duplicate-Ssn thru 330-Exit.
027600     if       Vh-Found-Dup
027700              move   WS-Line-No to Err-Line-No
027800              move   VH011      to Err-Reason
027900              move   People-In-Record (1:70) to Err-Raw-Line
028000              write  VH-Error-Log-Record
028100              go to  300-Exit
028200     end-if.
028300*
028400     perform  350-Compute-Age     thru 350-Exit.
028500     perform  360-Add-Person      thru 360-Exit.
028600*
028700 300-Exit.
028800     exit     section.
028900*
029000 330-Check-Duplicate-Ssn      section.
029100*****************************
029200*
029300*  Rule 1 - duplicate SSN is rejected, existing record untouched.
029400*  Small table, linear scan is fine - real shop wouldn't SORT a
029500*  few thousand rows just to binary-search them once each.
029600*
029700     set      Vh-No-Dup to true.
029800     if       Vht-Person-Count > zero
029900              perform  335-Scan-One-Ssn thru 335-Exit
030000                       varying Vht-Pers-Idx from 1 by 1
030100                       until Vht-Pers-Idx > Vht-Person-Count
030200     end-if.
030300*
030400 330-Exit.
030500     exit     section.
030600*
030700 335-Scan-One-Ssn             section.
030800*****************************
030900*
031000     if       Vht-Ssn (Vht-Pers-Idx) = WS-F1-Ssn
031100              set   Vh-Found-Dup to true
031200              set   Vht-Pers-Idx to Vht-Person-Count
031300     end-if.
031400*
031500 335-Exit.
031600     exit     section.
031700*
031800 350-Compute-Age              section.
031900*****************************
032000*
032100*  Rule 2 - AGE = CURRENT-YEAR - YEAR, plain integer subtraction.
032200*
032300     subtract WS-Year-Num from Run-Current-Year giving WS-Pers-Sub.
032400*
032500 350-Exit.
032600     exit     section.
032700*
032800 360-Add-Person               section.
032900*****************************
033000*
033100     add      1 to Vht-Person-Count.
033200     set      Vht-Pers-Idx to Vht-Person-Count.
033300     move     WS-F1-Ssn     to Vht-Ssn (Vht-Pers-Idx).
033400     move     WS-F2-Surname to Vht-Surname (Vht-Pers-Idx).
033500     move     WS-F3-First   to Vht-First (Vht-Pers-Idx).
033600     move     WS-Year-Num   to Vht-Birth-Year (Vht-Pers-Idx).
033700     move     WS-Pers-Sub   to Vht-Age (Vht-Pers-Idx).
033800     set      Vht-Not-Allocated (Vht-Pers-Idx) to true.
033900*
034000     move     WS-F1-Ssn     to Per-Ssn.
034100     move     WS-F2-Surname to Per-Surname.
034200     move     WS-F3-First   to Per-First.
034300     move     WS-Year-Num   to Per-Birth-Year.
034400     move     WS-Pers-Sub   to Per-Age.
034500     write    VH-Person-Record.
034600*
034700 360-Exit.
034800     exit     section.
034900*
035000 900-Close-Files              section.
035100*****************************
035200*
035300     close    People-In-File.
035400     close    Error-Log-File.
035500     close    Person-Work-File.
035600*
035700 900-Exit.
035800     exit     section.
035900*
