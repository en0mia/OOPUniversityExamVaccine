000100*******************************************
000200*                                          *
000300*  File Control For Hub Work File         *
000400*     Sequential, written by vh020,       *
000500*     read by vh100 and vh200             *
000600*******************************************
000700*
000800* 24/10/25 vbc - Created.
000900*
001000 select  Hub-Work-File assign to "HUBWK"
001100         organization is sequential
001200         access mode is sequential
001300         file status is Fs-Hub-Work.
001400*
