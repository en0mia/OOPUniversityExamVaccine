000100*******************************************
000200*                                          *
000300*  File Control For Config Work File      *
000400*     Sequential, written by vh020,       *
000500*     read by vh100 and vh200. Holds      *
000600*     interval and hours records mixed,   *
000700*     Cwk-Rec-Type tells them apart       *
000800*******************************************
000900*
001000* 25/10/25 vbc - Created.
001100*
001200 select  Config-Work-File assign to "CONFIGWK"
001300         organization is sequential
001400         access mode is sequential
001500         file status is Fs-Config-Work.
001600*
