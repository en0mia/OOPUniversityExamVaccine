000100*****************************************************************
000200*                                                                *
000300*                Vaccination Hub   Hub & Config Load             *
000400*         Loads HUBS-IN staffing and VHPARAM-IN breaks/          *
000500*            hours, validates and builds HUB-WORK +               *
000600*                      CONFIG-WORK for vh100/vh200                *
000700*                                                                *
000800*****************************************************************
000900*
001000*  Req VH-057 note - Rule 5's "staffing an undefined hub" clause
001100*  cannot fire against this file layout.  HUBS-IN carries name and
001200*  staff on the one 52-byte record (see wsvhhin.cob), so a hub is
001300*  always defined and staffed in the same 300-Load-Hubs read; there
001400*  is no second, later staffing record that could name a hub not
001500*  yet on the table.  Only the "count <= 0" half of Rule 5 is a
001600*  reachable condition here - see 340-Validate-Staffing below.
001700*
001800 identification          division.
001900*================================
002000*
002100     program-id.         vh020.
002200*
002300*    Author.             V B Coen FBCS, FIDM, FIDPM.
002400*
002500     installation.       Public Health Vaccination Hub Project.
002600*
002700     date-written.       23/10/25.
002800*
002900     date-compiled.
003000*
003100     security.           Copyright (C) 2025, V B Coen.
003200*                         For internal Health Authority use only.
003300*
003400*    Remarks.            Reads HUBS-IN (one record per hub - name
003500*                         plus doctor/nurse/other counts) and
003600*                         VHPARAM-IN (a breaks record followed by
003700*                         a weekly-hours record).  Builds the
003800*                         age-interval ladder, validates the
003900*                         weekly hours and every hub's staffing,
004000*                         computes HOURLY-CAP and the 7-day
004100*                         DAILY-AVAILABLE table, then writes
004200*                         HUB-WORK and CONFIG-WORK for vh100 and
004300*                         vh200 to read.
004400*
004500*    Called modules.     None.
004600*
004700*    Files used.         HUBS-IN     - input, sequential.
004800*                         VHPARAM-IN  - input, sequential, 2 recs.
004900*                         HUB-WORK    - output, sequential.
005000*                         CONFIG-WORK - output, sequential.
005100*
005200*    Error messages used.
005300*                         VH003, VH004, VH006, VH007, VH012,
005400*                         VH013, VH014, VH015, VH019.
005500*
005600* Changes:
005700* 23/10/25 vbc - 1.0.00 Created.
005800* 02/11/25 vbc - 1.0.01 req# VH-025 Hub-Daily-Avail now built here
005900*                       instead of vh100, so a bad hours batch is
006000*                       caught at load time, not halfway into a
006100*                       weekly allocation run.
006200* 21/11/25 vbc - 1.0.02 req# VH-033 Break-count below 2 is now a
006300*                       hard abort (VH019) rather than a silent
006400*                       one-interval table that confused vh200's
006500*                       By-Age-Interval section on first trial run.
006600* 19/01/26 vbc - 1.0.03 req# VH-057 Internal audit found VH016
006700*                       ("Staffing of unknown hub") was never
006800*                       displayed anywhere - HUBS-IN's one combined
006900*                       define+staff record means that condition
007000*                       can't occur.  Message retired (see wsvhmsg)
007100*                       and 340-Validate-Staffing commented to say
007200*                       plainly why only the count <= 0 half of
007300*                       Rule 5 is checked here.
007400*
007500*****************************************************************
007600*
007700 environment             division.
007800*================================
007900*
008000 configuration           section.
008100 special-names.
008200     UPSI-2 is Vh-Skip-Dup-Hub-Check.
008300*
008400 input-output            section.
008500 file-control.
008600     select  Hubs-In-File    assign to "HUBSIN"
008700             organization is sequential
008800             file status is Fs-Hubs-In.
008900     select  Vhparam-In-File assign to "VHPARAMIN"
009000             organization is sequential
009100             file status is Fs-Vhparam-In.
009200     copy "selvhhwk.cob".
009300     copy "selvhcwk.cob".
009400*
009500 data                    division.
009600*================================
009700*
009800 file section.
009900*
010000 fd  Hubs-In-File
010100     label records are standard
010200     record contains 52 characters.
010300     copy "wsvhhin.cob".
010400*
010500 fd  Vhparam-In-File
010600     label records are standard
010700     record contains 36 characters.
010800     copy "wsvhprm.cob".
010900*
011000     copy "fdvhhwk.cob".
011100     copy "fdvhcwk.cob".
011200*
011300 working-storage         section.
011400*-----------------------
011500 77  Prog-Name               pic x(15) value "VH020 (1.0.03)".
011600*
011700     copy "wsvhdat.cob".
011800     copy "wsvhmsg.cob".
011900     copy "wsvhtab.cob".
012000*
012100 01  WS-File-Status.
012200     03  Fs-Hubs-In          pic xx        value "00".
012300     03  Fs-Vhparam-In       pic xx        value "00".
012400     03  filler              pic x(4).
012500*
012600*  Break points and raw weekly hours are copied out of the FD
012700*  buffer the moment each is read, since VH-Param-Breaks-Record
012800*  and VH-Param-Hours-Record share one buffer - the second READ
012900*  would otherwise overwrite the break list before 400-Build-
013000*  Intervals gets to use it.
013100*
013200 01  WS-Break-Work.
013300     03  WS-Break-Count      pic 9(2)  comp value zero.
013400     03  WS-Break-Value      pic 9(3)  comp occurs 10.
013500     03  filler              pic x(4).
013600*
013700 01  WS-Hours-Work.
013800     03  WS-Hours-Raw        pic 9(2)  comp occurs 7.
013900     03  filler              pic x(4).
014000*
014100 01  WS-Load-Work.
014200     03  WS-Int-Sub          pic 9(2)  comp value zero.
014300     03  WS-Day-Sub          pic 9     comp value zero.
014400     03  WS-Found-Sw         pic x     value "N".
014500         88  Vh-Found-Dup-Hub          value "Y".
014600         88  Vh-No-Dup-Hub             value "N".
014700     03  WS-Staff-Ok-Sw      pic x     value "Y".
014800         88  Vh-Staff-Ok               value "Y".
014900         88  Vh-Staff-Bad              value "N".
015000     03  WS-Hours-Ok-Sw      pic x     value "Y".
015100         88  Vh-Hours-Ok               value "Y".
015200         88  Vh-Hours-Bad              value "N".
015300     03  filler              pic x(4).
015400*
015500*  Local REDEFINES #3 (on top of wsvhtab.cob's own three and
015600*  wsvhdat.cob's two) - turns a right-justified zero-suppressed
015700*  numeric edit field into an alphanumeric so the leading spaces
015800*  can be counted and cut off, trimming "  7" down to "7" with
015900*  no intrinsic FUNCTION (Rule 3's interval labels, e.g. [0,40)).
016000*
016100 01  WS-Label-Work.
016200     03  WS-Conv-Value       pic 999   comp.
016300     03  WS-Conv-Edit        pic zz9.
016400     03  WS-Conv-Alpha redefines WS-Conv-Edit
016500                             pic xxx.
016600     03  WS-Conv-Lead        pic 9     comp  value zero.
016700     03  WS-Conv-Len         pic 9     comp  value zero.
016800     03  WS-Conv-Text        pic xxx.
016900     03  WS-Start-Text       pic xxx.
017000     03  WS-Start-Len        pic 9     comp  value zero.
017100     03  filler              pic x(5).
017200*
017300 01  WS-Vh-Abort-Switches.
017400     03  WS-Load-Abort-Sw    pic x     value "N".
017500         88  Vh-Load-Abort             value "Y".
017600     03  filler              pic x(4).
017700*
017800 procedure division.
017900*===================
018000*
018100 000-Main                    section.
018200*****************************
018300*
018400     perform  100-Open-Files        thru 100-Exit.
018500     if       Vh-Load-Abort
018600              go to 000-Exit
018700     end-if.
018800     perform  200-Read-Param-Breaks thru 200-Exit.
018900     if       Vh-Load-Abort
019000              go to 000-Exit
019100     end-if.
019200     perform  400-Build-Intervals   thru 400-Exit.
019300     perform  500-Edit-Weekly-Hours thru 500-Exit.
019400     if       not Vh-Load-Abort
019500              perform 300-Load-Hubs thru 300-Exit
019600                      until Vh-Eof
019700     end-if.
019800     perform  900-Close-Files       thru 900-Exit.
019900*
020000 000-Exit.
020100     goback.
020200*
020300 100-Open-Files               section.
020400*****************************
020500*
020600     open     input  Hubs-In-File.
020700     if       Fs-Hubs-In not = "00"
020800              move   3 to VH-Error-Code
020900              set    Vh-Load-Abort to true
021000              go to  100-Exit
021100     end-if.
021200*
021300     open     input  Vhparam-In-File.
021400     if       Fs-Vhparam-In not = "00"
021500              move   4 to VH-Error-Code
021600              set    Vh-Load-Abort to true
021700              go to  100-Exit
021800     end-if.
021900*
022000     open     output Hub-Work-File.
022100     if       Fs-Hub-Work not = "00"
022200              move   6 to VH-Error-Code
022300              set    Vh-Load-Abort to true
022400              go to  100-Exit
022500     end-if.
022600*
022700     open     output Config-Work-File.
022800     if       Fs-Config-Work not = "00"
022900              move   7 to VH-Error-Code
023000              set    Vh-Load-Abort to true
023100     end-if.
023200*
023300 100-Exit.
023400     exit     section.
023500*
023600 200-Read-Param-Breaks        section.
023700*****************************
023800*
023900*  First physical record on VHPARAM-IN is always the breaks
024000*  record - copied into working-storage straight away, see the
024100*  WS-Break-Work remark above.
024200*
024300     read     Vhparam-In-File
024400              at end    move 4 to VH-Error-Code
024500                        set  Vh-Load-Abort to true
024600                        go to 200-Exit.
024700     move     Prm-Break-Count to WS-Break-Count.
024800     move     Prm-Break-Value to WS-Break-Value.
024900     if       WS-Break-Count < 2
025000              move   19 to VH-Error-Code
025100              set    Vh-Load-Abort to true
025200              go to  200-Exit
025300     end-if.
025400*
025500     read     Vhparam-In-File
025600              at end    move 4 to VH-Error-Code
025700                        set  Vh-Load-Abort to true
025800                        go to 200-Exit.
025900     move     Prh-Day-Hours    to WS-Hours-Raw.
026000*
026100 200-Exit.
026200     exit     section.
026300*
026400 300-Load-Hubs                section.
026500*****************************
026600*
026700     read     Hubs-In-File
026800              at end    set Vh-Eof to true
026900                        go to 300-Exit.
027000*
027100     perform  330-Check-Duplicate-Hub thru 330-Exit.
027200     if       Vh-Found-Dup-Hub
027300              display  VH014 Hin-Hub-Name
027400              go to    300-Exit
027500     end-if.
027600*
027700     perform  340-Validate-Staffing   thru 340-Exit.
027800     if       Vh-Staff-Bad
027900              display  VH013 Hin-Hub-Name
028000              go to    300-Exit
028100     end-if.
028200*
028300     perform  360-Add-Hub              thru 360-Exit.
028400     perform  600-Compute-Capacity     thru 600-Exit.
028500     if       Vh-Staff-Bad
028600              display  VH012 Hin-Hub-Name
028700              go to    300-Exit
028800     end-if.
028900     perform  650-Compute-Daily-Avail  thru 650-Exit.
029000     perform  370-Write-Hub-Work       thru 370-Exit.
029100*
029200 300-Exit.
029300     exit     section.
029400*
029500 330-Check-Duplicate-Hub      section.
029600*****************************
029700*
029800*  Rule (hub table) - a hub name already on the table is an
029900*  error, existing entry is left untouched.  Small table, linear
030000*  scan - same reasoning as vh010's dup-SSN check.
030100*
030200     set      Vh-No-Dup-Hub to true.
030300     if       Vht-Hub-Count > zero and Vh-Skip-Dup-Hub-Check is off
030400              perform  335-Scan-One-Hub thru 335-Exit
030500                       varying Vht-Hub-Idx from 1 by 1
030600                       until Vht-Hub-Idx > Vht-Hub-Count
030700     end-if.
030800*
030900 330-Exit.
031000     exit     section.
031100*
031200 335-Scan-One-Hub             section.
031300*****************************
031400*
031500     if       Vht-Hub-Name (Vht-Hub-Idx) = Hin-Hub-Name
031600              set   Vh-Found-Dup-Hub to true
031700              set   Vht-Hub-Idx to Vht-Hub-Count
031800     end-if.
031900*
032000 335-Exit.
032100     exit     section.
032200*
032300 340-Validate-Staffing        section.
032400*****************************
032500*
032600*  Rule 5 - all three of doctors/nurses/other must be strictly
032700*  positive.  Checked as one 3-deep table walk via the
032800*  Vht-Hub-Staff-Array REDEFINES rather than three repeated IFs -
032900*  the same one-entry-added-at-a-time trick wsvhtab.cob's banner
033000*  comment describes for 650-Compute-Capacity below.
033100*
033200*  Rule 5 also has a "staffing an undefined hub" clause - not
033300*  testable here.  330-Check-Duplicate-Hub above has already proved
033400*  Hin-Hub-Name is NOT yet on the table (that's what "not a dup"
033500*  means), and 360-Add-Hub below is about to define it from this
033600*  same record, so there is no point in the run where a staffing
033700*  figure arrives for a hub absent from HUBS-IN - the one combined
033800*  record defines and staffs in the same breath.  VH016 used to sit
033900*  here for that clause and was retired 19/01/26 (req# VH-057) once
034000*  the audit showed it could never be displayed.
034100*
034200     set      Vh-Staff-Ok to true.
034300     if       Hin-Doctors not > zero
034400        or    Hin-Nurses  not > zero
034500        or    Hin-Other   not > zero
034600              set  Vh-Staff-Bad to true
034700     end-if.
034800*
034900 340-Exit.
035000     exit     section.
035100*
035200 360-Add-Hub                  section.
035300*****************************
035400*
035500     add      1 to Vht-Hub-Count.
035600     set      Vht-Hub-Idx to Vht-Hub-Count.
035700     move     Hin-Hub-Name to Vht-Hub-Name (Vht-Hub-Idx).
035800     move     Hin-Doctors  to Vht-Hub-Doctors (Vht-Hub-Idx).
035900     move     Hin-Nurses   to Vht-Hub-Nurses  (Vht-Hub-Idx).
036000     move     Hin-Other    to Vht-Hub-Other   (Vht-Hub-Idx).
036100*
036200 360-Exit.
036300     exit     section.
036400*
036500 370-Write-Hub-Work           section.
036600*****************************
036700*
036800     move     Hin-Hub-Name to Hub-Name.
036900     move     Hin-Doctors  to Hub-Doctors.
037000     move     Hin-Nurses   to Hub-Nurses.
037100     move     Hin-Other    to Hub-Other.
037200     move     Vht-Hub-Hourly-Cap (Vht-Hub-Idx) to Hub-Hourly-Cap.
037300     perform  375-Copy-One-Daily-Avail thru 375-Exit
037400              varying WS-Day-Sub from 1 by 1 until WS-Day-Sub > 7.
037500     write    VH-Hub-Record.
037600*
037700 370-Exit.
037800     exit     section.
037900*
038000 375-Copy-One-Daily-Avail     section.
038100*****************************
038200*
038300     move     Vht-Hub-Daily-Avail (Vht-Hub-Idx WS-Day-Sub)
038400              to Hub-Daily-Avail (WS-Day-Sub).
038500*
038600 375-Exit.
038700     exit     section.
038800*
038900 400-Build-Intervals          section.
039000*****************************
039100*
039200*  Rule 3 - N ascending break points give N+1 intervals:
039300*  [0,b1), [b1,b2) ... [b(N-1),bN), [bN,+).
039400*
039500     move     zero   to Vht-Interval-Count.
039600     perform  420-Add-One-Interval thru 420-Exit
039700              varying WS-Int-Sub from 1 by 1
039800              until WS-Int-Sub > WS-Break-Count.
039900     perform  440-Add-Final-Interval thru 440-Exit.
040000*
040100 400-Exit.
040200     exit     section.
040300*
040400 420-Add-One-Interval         section.
040500*****************************
040600*
040700     add      1 to Vht-Interval-Count.
040800     set      Vht-Int-Idx to Vht-Interval-Count.
040900     if       WS-Int-Sub = 1
041000              move  zero to Int-Start of VH-Interval-Work-Record
041100              move  zero to Vht-Int-Start (Vht-Int-Idx)
041200     else
041300              move  WS-Break-Value (WS-Int-Sub - 1)
041400                    to Int-Start of VH-Interval-Work-Record
041500                       Vht-Int-Start (Vht-Int-Idx)
041600     end-if.
041700     move     WS-Break-Value (WS-Int-Sub)
041800              to Int-End of VH-Interval-Work-Record
041900                 Vht-Int-End (Vht-Int-Idx).
042000     move     "N"      to Int-Open-End of VH-Interval-Work-Record
042100                           Vht-Int-Open-End (Vht-Int-Idx).
042200     move     Int-Start of VH-Interval-Work-Record to WS-Conv-Value.
042300     perform  470-Convert-Number-To-Text thru 470-Exit.
042400     move     WS-Conv-Text to WS-Start-Text.
042500     move     WS-Conv-Len  to WS-Start-Len.
042600     move     Int-End of VH-Interval-Work-Record to WS-Conv-Value.
042700     perform  470-Convert-Number-To-Text thru 470-Exit.
042800     move     spaces to Int-Label of VH-Interval-Work-Record.
042900     string   "[" delimited by size
043000              WS-Start-Text (1:WS-Start-Len) delimited by size
043100              "," delimited by size
043200              WS-Conv-Text (1:WS-Conv-Len) delimited by size
043300              ")" delimited by size
043400              into Int-Label of VH-Interval-Work-Record.
043500     move     Int-Label of VH-Interval-Work-Record
043600              to Vht-Int-Label (Vht-Int-Idx).
043700     move     "I" to Cwk-Rec-Type.
043800     write    VH-Interval-Work-Record.
043900*
044000 420-Exit.
044100     exit     section.
044200*
044300 440-Add-Final-Interval       section.
044400*****************************
044500*
044600     add      1 to Vht-Interval-Count.
044700     set      Vht-Int-Idx to Vht-Interval-Count.
044800     move     WS-Break-Value (WS-Break-Count)
044900              to Int-Start of VH-Interval-Work-Record
045000                 Vht-Int-Start (Vht-Int-Idx).
045100     move     zero     to Int-End of VH-Interval-Work-Record
045200                           Vht-Int-End (Vht-Int-Idx).
045300     move     "Y"      to Int-Open-End of VH-Interval-Work-Record
045400                           Vht-Int-Open-End (Vht-Int-Idx).
045500     move     Int-Start of VH-Interval-Work-Record to WS-Conv-Value.
045600     perform  470-Convert-Number-To-Text thru 470-Exit.
045700     move     spaces to Int-Label of VH-Interval-Work-Record.
045800     string   "[" delimited by size
045900              WS-Conv-Text (1:WS-Conv-Len) delimited by size
046000              ",+)" delimited by size
046100              into Int-Label of VH-Interval-Work-Record.
046200     move     Int-Label of VH-Interval-Work-Record
046300              to Vht-Int-Label (Vht-Int-Idx).
046400     move     "I" to Cwk-Rec-Type.
046500     write    VH-Interval-Work-Record.
046600*
046700 440-Exit.
046800     exit     section.
046900*
047000 470-Convert-Number-To-Text   section.
047100*****************************
047200*
047300*  Right-justified zero-suppressed edit, then count and drop the
047400*  leading spaces via the WS-Conv-Alpha REDEFINES - the pre-
047500*  FUNCTION-TRIM way of turning 999 into "999", "40" or "7".
047600*
047700     move     WS-Conv-Value to WS-Conv-Edit.
047800     move     zero          to WS-Conv-Lead.
047900     inspect  WS-Conv-Alpha tallying WS-Conv-Lead for leading space.
048000     compute  WS-Conv-Len = 3 - WS-Conv-Lead.
048100     move     spaces        to WS-Conv-Text.
048200     move     WS-Conv-Alpha (WS-Conv-Lead + 1 : WS-Conv-Len)
048300              to WS-Conv-Text (1 : WS-Conv-Len).
048400*
048500 470-Exit.
048600     exit     section.
048700*
048800 500-Edit-Weekly-Hours        section.
048900*****************************
049000*
049100*  Rule 6 - exactly 7 values (the table is fixed at OCCURS 7, so
049200*  the count is never wrong), Monday first, each 0 thru 12 - any
049300*  one out of range rejects the whole batch, no partial load.
049400*
049500     set      Vh-Hours-Ok to true.
049600     perform  510-Check-One-Day-Hours thru 510-Exit
049700              varying WS-Day-Sub from 1 by 1 until WS-Day-Sub > 7.
049800     if       Vh-Hours-Bad
049900              move   15 to VH-Error-Code
050000              set    Vh-Load-Abort to true
050100              go to  500-Exit
050200     end-if.
050300*
050400     move     WS-Hours-Raw to Vht-Day-Hours.
050500     move     "H"          to Hwk-Rec-Type.
050600     move     WS-Hours-Raw to Wk-Day-Hours.
050700     write    VH-Hours-Work-Record.
050800*
050900 500-Exit.
051000     exit     section.
051100*
051200 510-Check-One-Day-Hours      section.
051300*****************************
051400*
051500     if       WS-Hours-Raw (WS-Day-Sub) > 12
051600              set   Vh-Hours-Bad to true
051700     end-if.
051800*
051900 510-Exit.
052000     exit     section.
052100*
052200 600-Compute-Capacity         section.
052300*****************************
052400*
052500*  Rule 4 - HOURLY-CAP = MIN(DOCTORS*10, NURSES*12, OTHER*20),
052600*  undefined if all three staff counts are zero.  340-Validate-
052700*  Staffing already stops a zero getting this far in the normal
052800*  run, so this is the belt-and-braces form of the same check.
052900*
053000     set      Vh-Staff-Ok to true.
053100     if       Hin-Doctors = zero and Hin-Nurses = zero
053200        and   Hin-Other   = zero
053300              set  Vh-Staff-Bad to true
053400              go to 600-Exit
053500     end-if.
053600*
053700     compute  Vht-Hub-Hourly-Cap (Vht-Hub-Idx) =
053800              Hin-Doctors * 10.
053900     if       Hin-Nurses * 12 < Vht-Hub-Hourly-Cap (Vht-Hub-Idx)
054000              move  Hin-Nurses * 12
054100                    to Vht-Hub-Hourly-Cap (Vht-Hub-Idx)
054200     end-if.
054300     if       Hin-Other * 20 < Vht-Hub-Hourly-Cap (Vht-Hub-Idx)
054400              move  Hin-Other * 20
054500                    to Vht-Hub-Hourly-Cap (Vht-Hub-Idx)
054600     end-if.
054700*
054800 600-Exit.
054900     exit     section.
055000*
055100 650-Compute-Daily-Avail      section.
055200*****************************
055300*
055400*  Rule 7 - DAILY-AVAILABLE(hub,day) = HOURLY-CAP(hub) x
055500*  DAY-HOURS(day), one multiply per day, integer only.
055600*
055700     perform  655-Compute-One-Day thru 655-Exit
055800              varying WS-Day-Sub from 1 by 1 until WS-Day-Sub > 7.
055900*
056000 650-Exit.
056100     exit     section.
056200*
056300 655-Compute-One-Day          section.
056400*****************************
056500*
056600     compute  Vht-Hub-Daily-Avail (Vht-Hub-Idx WS-Day-Sub) =
056700              Vht-Hub-Hourly-Cap (Vht-Hub-Idx)
056800              * Vht-Day-Hours (WS-Day-Sub).
056900*
057000 655-Exit.
057100     exit     section.
057200*
057300 900-Close-Files              section.
057400*****************************
057500*
057600     close    Hubs-In-File.
057700     close    Vhparam-In-File.
057800     close    Hub-Work-File.
057900     close    Config-Work-File.
058000*
058100 900-Exit.
058200     exit     section.
058300*
