000100********************************************
000200*                                          *
000300*  Record Definition For Config Work File  *
000400*     Built age-interval detail records    *
000500*     plus one built weekly-hours record,  *
000600*     written by vh020, read by vh100 and  *
000700*     vh200 - same shape as the old PY     *
000800*     pay-header/pay-transaction pairing   *
000900********************************************
001000*  File size 20 bytes (both record types).
001100*
001200* 25/10/25 vbc - Created.
001300* 12/11/25 vbc - Int-Open-End added, was going to infer it from
001400*                Int-End = 999 but that reads badly on a listing.
001500*
001600 01  VH-Interval-Work-Record.
001700     03  Cwk-Rec-Type        pic x         value "I".
001800     03  Int-Start           pic 9(3)  comp.
001900     03  Int-End             pic 9(3)  comp.
002000     03  Int-Open-End        pic x.
002100     03  Int-Label           pic x(12).
002200     03  filler              pic x(2).
002300*
002400 01  VH-Hours-Work-Record.
002500     03  Hwk-Rec-Type        pic x         value "H".
002600     03  Wk-Day-Hours        pic 9(2)  comp  occurs 7.
002700     03  filler              pic x(5).
002800*
