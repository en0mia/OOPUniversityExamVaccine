000100*******************************************
000200*                                          *
000300*  File Control For Allocation Out File   *
000400*     Sequential, write-only, produced    *
000500*     by vh100, read back by vh200        *
000600*******************************************
000700*
000800* 27/10/25 vbc - Created.
000900*
001000 select  Allocation-Out-File assign to "ALLOCOUT"
001100         organization is sequential
001200         access mode is sequential
001300         file status is Fs-Allocation-Out.
001400*
