000100*****************************************************************
000200*                                                                *
000300*                Vaccination Hub   Weekly Allocation              *
000400*         Allocates PERSON-WORK citizens to HUB-WORK slots        *
000500*           for every day of the week, oldest bracket first,      *
000600*                 40% capped then uncapped mop-up                 *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.         vh100.
001400*
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600*
001700     installation.       Public Health Vaccination Hub Project.
001800*
001900     date-written.       27/10/25.
002000*
002100     date-compiled.
002200*
002300     security.           Copyright (C) 2025, V B Coen.
002400*                         For internal Health Authority use only.
002500*
002600*    Remarks.            Loads PERSON-WORK, HUB-WORK and CONFIG-
002700*                         WORK into memory, sorts the age-interval
002800*                         ladder into descending INT-START order
002900*                         (oldest bracket first), then for each of
003000*                         the 7 days and each hub runs the capped
003100*                         40% pass followed, if slots remain, by
003200*                         the uncapped mop-up pass.  Every person
003300*                         allocated is flagged in the in-memory
003400*                         table so no one is offered a second
003500*                         hub/day slot in the same run (the table
003600*                         is rebuilt fresh every run, which is
003700*                         this batch's only CLEAR-ALLOCATION).
003800*
003900*    Called modules.     None.
004000*
004100*    Files used.         PERSON-WORK  - input, sequential.
004200*                         HUB-WORK     - input, sequential.
004300*                         CONFIG-WORK  - input, sequential.
004400*                         ALLOCATION-OUT - output, sequential.
004500*
004600*    Error messages used.
004700*                         VH005, VH006, VH007, VH008.
004800*
004900* Changes:
005000* 27/10/25 vbc - 1.0.00 Created.
005100* 09/11/25 vbc - 1.0.01 req# VH-028 Interval sort moved up front
005200*                       (was re-sorting inside every hub/day call)
005300*                       once test data showed the ladder never
005400*                       changes mid-run - one sort, not 7 x hubs.
005500* 22/11/25 vbc - 1.0.02 req# VH-041 Added the UPSI-3 trace switch
005600*                       for the pilot county's go-live weekend -
005700*                       lets ops watch hub/day slot counts on the
005800*                       console without a recompile.
005900*
006000*****************************************************************
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration           section.
006600 special-names.
006700     UPSI-3 is Vh-Trace-Allocation.
006800*
006900 input-output            section.
007000 file-control.
007100     copy "selvhpwk.cob".
007200     copy "selvhhwk.cob".
007300     copy "selvhcwk.cob".
007400     copy "selvhalo.cob".
007500*
007600 data                    division.
007700*================================
007800*
007900 file section.
008000*
008100     copy "fdvhpwk.cob".
008200     copy "fdvhhwk.cob".
008300     copy "fdvhcwk.cob".
008400     copy "fdvhalo.cob".
008500*
008600 working-storage         section.
008700*-----------------------
008800 77  Prog-Name               pic x(15) value "VH100 (1.0.02)".
008900*
009000     copy "wsvhdat.cob".
009100     copy "wsvhmsg.cob".
009200     copy "wsvhtab.cob".
009300*
009400 01  WS-Sort-Work.
009500     03  WS-Sort-Hold        pic x(19).
009600     03  WS-Sort-Sw          pic x     value "Y".
009700         88  Vh-Swap-Made              value "Y".
009800         88  Vh-No-Swap                value "N".
009900     03  filler              pic x(4).
010000*
010100 01  WS-Match-Work.
010200     03  WS-Match-Sw         pic x     value "N".
010300         88  Vh-Is-Match               value "Y".
010400         88  Vh-No-Match               value "N".
010500     03  WS-Taken-So-Far     pic 9(7)  comp value zero.
010600     03  filler              pic x(4).
010700*
010800 01  WS-Vh-Abort-Switches.
010900     03  WS-Load-Abort-Sw    pic x     value "N".
011000         88  Vh-Load-Abort             value "Y".
011100     03  filler              pic x(4).
011200*
011300 procedure division.
011400*===================
011500*
011600 000-Main                    section.
011700*****************************
011800*
011900     perform  100-Open-Files          thru 100-Exit.
012000     if       Vh-Load-Abort
012100              go to 000-Exit
012200     end-if.
012300     perform  110-Load-Person-Table   thru 110-Exit until Vh-Eof.
012400     move     "N" to WS-Vh-Eof-Sw.
012500     perform  120-Load-Hub-Table      thru 120-Exit until Vh-Eof.
012600     move     "N" to WS-Vh-Eof-Sw.
012700     perform  130-Load-Config-Table   thru 130-Exit until Vh-Eof.
012800     perform  200-Sort-Intervals-Desc thru 200-Exit.
012900     perform  400-Process-All-Days    thru 400-Exit
013000              varying Vht-Day-Sub from 1 by 1 until Vht-Day-Sub > 7.
013100     perform  900-Close-Files         thru 900-Exit.
013200*
013300 000-Exit.
013400     goback.
013500*
013600 100-Open-Files               section.
013700*****************************
013800*
013900     open     input  Person-Work-File.
014000     if       Fs-Person-Work not = "00"
014100              move   5 to VH-Error-Code
014200              set    Vh-Load-Abort to true
014300              go to  100-Exit
014400     end-if.
014500*
014600     open     input  Hub-Work-File.
014700     if       Fs-Hub-Work not = "00"
014800              move   6 to VH-Error-Code
014900              set    Vh-Load-Abort to true
015000              go to  100-Exit
015100     end-if.
015200*
015300     open     input  Config-Work-File.
015400     if       Fs-Config-Work not = "00"
015500              move   7 to VH-Error-Code
015600              set    Vh-Load-Abort to true
015700              go to  100-Exit
015800     end-if.
015900*
016000     open     output Allocation-Out-File.
016100     if       Fs-Allocation-Out not = "00"
016200              move   8 to VH-Error-Code
016300              set    Vh-Load-Abort to true
016400     end-if.
016500*
016600 100-Exit.
016700     exit     section.
016800*
016900 110-Load-Person-Table        section.
017000*****************************
017100*
017200     read     Person-Work-File
017300              at end    set Vh-Eof to true
017400                        go to 110-Exit.
017500     add      1 to Vht-Person-Count.
017600     set      Vht-Pers-Idx to Vht-Person-Count.
017700     move     Per-Ssn        to Vht-Ssn (Vht-Pers-Idx).
017800     move     Per-Surname    to Vht-Surname (Vht-Pers-Idx).
017900     move     Per-First      to Vht-First (Vht-Pers-Idx).
018000     move     Per-Birth-Year to Vht-Birth-Year (Vht-Pers-Idx).
018100     move     Per-Age        to Vht-Age (Vht-Pers-Idx).
018200     set      Vht-Not-Allocated (Vht-Pers-Idx) to true.
018300*
018400 110-Exit.
018500     exit     section.
018600*
018700 120-Load-Hub-Table           section.
018800*****************************
018900*
019000     read     Hub-Work-File
019100              at end    set Vh-Eof to true
019200                        go to 120-Exit.
019300     add      1 to Vht-Hub-Count.
019400     set      Vht-Hub-Idx to Vht-Hub-Count.
019500     move     Hub-Name       to Vht-Hub-Name (Vht-Hub-Idx).
019600     move     Hub-Doctors    to Vht-Hub-Doctors (Vht-Hub-Idx).
019700     move     Hub-Nurses     to Vht-Hub-Nurses (Vht-Hub-Idx).
019800     move     Hub-Other      to Vht-Hub-Other (Vht-Hub-Idx).
019900     move     Hub-Hourly-Cap to Vht-Hub-Hourly-Cap (Vht-Hub-Idx).
020000     perform  125-Copy-One-Hub-Day thru 125-Exit
020100              varying Vht-Day-Sub from 1 by 1 until Vht-Day-Sub > 7.
020200*
020300 120-Exit.
020400     exit     section.
020500*
020600 125-Copy-One-Hub-Day         section.
020700*****************************
020800*
020900     move     Hub-Daily-Avail (Vht-Day-Sub)
021000              to Vht-Hub-Daily-Avail (Vht-Hub-Idx Vht-Day-Sub).
021100*
021200 125-Exit.
021300     exit     section.
021400*
021500 130-Load-Config-Table        section.
021600*****************************
021700*
021800     read     Config-Work-File
021900              at end    set Vh-Eof to true
022000                        go to 130-Exit.
022100     if       Cwk-Rec-Type = "I"
022200              perform 135-Add-Interval-Entry thru 135-Exit
022300     else
022400              perform 138-Add-Hours-Entry    thru 138-Exit
022500     end-if.
022600*
022700 130-Exit.
022800     exit     section.
022900*
023000 135-Add-Interval-Entry       section.
023100*****************************
023200*
023300     add      1 to Vht-Interval-Count.
023400     set      Vht-Int-Idx to Vht-Interval-Count.
023500     move     Int-Start    to Vht-Int-Start (Vht-Int-Idx).
023600     move     Int-End      to Vht-Int-End (Vht-Int-Idx).
023700     move     Int-Open-End to Vht-Int-Open-End (Vht-Int-Idx).
023800     move     Int-Label    to Vht-Int-Label (Vht-Int-Idx).
023900*
024000 135-Exit.
024100     exit     section.
024200*
024300 138-Add-Hours-Entry          section.
024400*****************************
024500*
024600     move     Wk-Day-Hours to Vht-Day-Hours.
024700*
024800 138-Exit.
024900     exit     section.
025000*
025100 200-Sort-Intervals-Desc      section.
025200*****************************
025300*
025400*  Allocation rule 2 - oldest bracket (highest INT-START) first.
025500*  Plain bubble sort, the table never holds more than 20 rows -
025600*  a SORT verb / extra scratch file would be overkill for this.
025700*
025800     set      Vh-Swap-Made to true.
025900     perform  220-Bubble-Pass thru 220-Exit until Vh-No-Swap.
026000*
026100 200-Exit.
026200     exit     section.
026300*
026400 220-Bubble-Pass              section.
026500*****************************
026600*
026700     set      Vh-No-Swap to true.
026800     perform  225-Compare-One-Pair thru 225-Exit
026900              varying Vht-Int-Idx from 1 by 1
027000              until Vht-Int-Idx > Vht-Interval-Count - 1.
027100*
027200 220-Exit.
027300     exit     section.
027400*
027500 225-Compare-One-Pair         section.
027600*****************************
027700*
027800     if       Vht-Int-Start (Vht-Int-Idx) <
027900              Vht-Int-Start (Vht-Int-Idx + 1)
028000              perform  240-Swap-Intervals thru 240-Exit
028100              set      Vh-Swap-Made to true
028200     end-if.
028300*
028400 225-Exit.
028500     exit     section.
028600*
028700 240-Swap-Intervals           section.
028800*****************************
028900*
029000*  Whole-entry swap via the Vht-Interval-Swap flat REDEFINES -
029100*  one move in, one move across, one move out, instead of four
029200*  separate elementary moves for Start/End/Open-End/Label.
029300*
029400     set      Vht-Swap-Idx to Vht-Int-Idx.
029500     move     Vht-Interval-Swap (Vht-Swap-Idx) to WS-Sort-Hold.
029600     move     Vht-Interval-Swap (Vht-Swap-Idx + 1)
029700              to Vht-Interval-Swap (Vht-Swap-Idx).
029800     move     WS-Sort-Hold to Vht-Interval-Swap (Vht-Swap-Idx + 1).
029900*
030000 240-Exit.
030100     exit     section.
030200*
030300 400-Process-All-Days         section.
030400*****************************
030500*
030600     if       Vh-Trace-Allocation is on
030700              display  "VH100 DAY " Vht-Day-Sub " START"
030800     end-if.
030900     perform  500-Process-Hub thru 500-Exit
031000              varying Vht-Hub-Idx from 1 by 1 until Vht-Hub-Idx > Vht-Hub-Count.
031100*
031200 400-Exit.
031300     exit     section.
031400*
031500 500-Process-Hub              section.
031600*****************************
031700*
031800     move     Vht-Hub-Daily-Avail (Vht-Hub-Idx Vht-Day-Sub)
031900              to Vht-N-Remaining.
032000     perform  600-Capped-Pass thru 600-Exit.
032100     if       Vht-N-Remaining > zero
032200              perform  700-Mopup-Pass thru 700-Exit
032300     end-if.
032400     if       Vh-Trace-Allocation is on
032500              display  "VH100 HUB " Vht-Hub-Name (Vht-Hub-Idx)
032600                        " LEFT " Vht-N-Remaining
032700     end-if.
032800*
032900 500-Exit.
033000     exit     section.
033100*
033200 600-Capped-Pass              section.
033300*****************************
033400*
033500     perform  650-Capped-Bracket thru 650-Exit
033600              varying Vht-Int-Idx from 1 by 1
033700              until Vht-Int-Idx > Vht-Interval-Count.
033800*
033900 600-Exit.
034000     exit     section.
034100*
034200 650-Capped-Bracket           section.
034300*****************************
034400*
034500*  Rules 8/9 - LIMIT = floor(N x 0.4), recomputed from the N
034600*  left at the start of THIS bracket's turn.  Integer N x 4 / 10
034700*  truncates the same as floor() for all non-negative N.
034800*
034900     if       Vht-N-Remaining = zero
035000              go to 650-Exit
035100     end-if.
035200     compute  Vht-Limit-Times-4 = Vht-N-Remaining * 4.
035300     compute  Vht-Limit = Vht-Limit-Times-4 / 10.
035400     move     zero to Vht-Candidate-Count.
035500     perform  660-Count-One-Candidate thru 660-Exit
035600              varying Vht-Pers-Idx from 1 by 1
035700              until Vht-Pers-Idx > Vht-Person-Count.
035800     if       Vht-Candidate-Count < Vht-Limit
035900              move  Vht-Candidate-Count to Vht-Taken-This-Bracket
036000     else
036100              move  Vht-Limit           to Vht-Taken-This-Bracket
036200     end-if.
036300     if       Vht-Taken-This-Bracket > zero
036400              move    zero to WS-Taken-So-Far
036500              perform 670-Take-One-Candidate thru 670-Exit
036600                      varying Vht-Pers-Idx from 1 by 1
036700                      until Vht-Pers-Idx > Vht-Person-Count
036800                         or WS-Taken-So-Far >= Vht-Taken-This-Bracket
036900     end-if.
037000*
037100 650-Exit.
037200     exit     section.
037300*
037400 660-Count-One-Candidate      section.
037500*****************************
037600*
037700     perform  680-Test-Bracket-Match thru 680-Exit.
037800     if       Vh-Is-Match
037900              add   1 to Vht-Candidate-Count
038000     end-if.
038100*
038200 660-Exit.
038300     exit     section.
038400*
038500 670-Take-One-Candidate       section.
038600*****************************
038700*
038800     perform  680-Test-Bracket-Match thru 680-Exit.
038900     if       Vh-Is-Match
039000              perform 800-Write-Allocation thru 800-Exit
039100              add     1 to WS-Taken-So-Far
039200              subtract 1 from Vht-N-Remaining
039300     end-if.
039400*
039500 670-Exit.
039600     exit     section.
039700*
039800 680-Test-Bracket-Match       section.
039900*****************************
040000*
040100*  Shared by the capped pass and the mop-up pass - a person
040200*  matches the bracket Vht-Int-Idx currently points at when not
040300*  already allocated and their age falls in [start,end), or
040400*  [start,+) for the open-ended top bracket.
040500*
040600     set      Vh-No-Match to true.
040700     if       Vht-Not-Allocated (Vht-Pers-Idx)
040800              if    Vht-Int-Open-End (Vht-Int-Idx) = "Y"
040900                    if   Vht-Age (Vht-Pers-Idx) >=
041000                         Vht-Int-Start (Vht-Int-Idx)
041100                         set  Vh-Is-Match to true
041200                    end-if
041300              else
041400                    if   Vht-Age (Vht-Pers-Idx) >=
041500                         Vht-Int-Start (Vht-Int-Idx)
041600                    and  Vht-Age (Vht-Pers-Idx) <
041700                         Vht-Int-End (Vht-Int-Idx)
041800                         set  Vh-Is-Match to true
041900                    end-if
042000              end-if
042100     end-if.
042200*
042300 680-Exit.
042400     exit     section.
042500*
042600 700-Mopup-Pass                section.
042700*****************************
042800*
042900*  Rule 10 - second oldest->youngest pass, no 40% cap, stops as
043000*  soon as the hub/day is full.
043100*
043200     perform  750-Mopup-Bracket thru 750-Exit
043300              varying Vht-Int-Idx from 1 by 1
043400              until Vht-Int-Idx > Vht-Interval-Count.
043500*
043600 700-Exit.
043700     exit     section.
043800*
043900 750-Mopup-Bracket             section.
044000*****************************
044100*
044200     if       Vht-N-Remaining = zero
044300              go to 750-Exit
044400     end-if.
044500     perform  760-Check-Mopup-Person thru 760-Exit
044600              varying Vht-Pers-Idx from 1 by 1
044700              until Vht-Pers-Idx > Vht-Person-Count
044800                 or Vht-N-Remaining = zero.
044900*
045000 750-Exit.
045100     exit     section.
045200*
045300 760-Check-Mopup-Person        section.
045400*****************************
045500*
045600     perform  680-Test-Bracket-Match thru 680-Exit.
045700     if       Vh-Is-Match
045800              perform 800-Write-Allocation thru 800-Exit
045900              subtract 1 from Vht-N-Remaining
046000     end-if.
046100*
046200 760-Exit.
046300     exit     section.
046400*
046500 800-Write-Allocation          section.
046600*****************************
046700*
046800*  Rule 11 - the moment a person is written here they are
046900*  flagged allocated for the rest of the run, globally, not
047000*  just for this hub/day.
047100*
047200     set      Vht-Is-Allocated (Vht-Pers-Idx) to true.
047300     compute  Alc-Day-Index = Vht-Day-Sub - 1.
047400     move     Vht-Hub-Name (Vht-Hub-Idx) to Alc-Hub-Name.
047500     move     Vht-Ssn (Vht-Pers-Idx)     to Alc-Ssn.
047600     write    VH-Allocation-Record.
047700*
047800 800-Exit.
047900     exit     section.
048000*
048100 900-Close-Files               section.
048200*****************************
048300*
048400     close    Person-Work-File.
048500     close    Hub-Work-File.
048600     close    Config-Work-File.
048700     close    Allocation-Out-File.
048800*
048900 900-Exit.
049000     exit     section.
049100*
