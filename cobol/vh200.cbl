000100*****************************************************************
000200*                                                                *
000300*              Vaccination Hub   Allocation Summary              *
000400*        Reads PERSON/HUB/CONFIG-WORK and ALLOCATION-OUT,        *
000500*           prints the Overall / By-Interval / By-Day-Hub         *
000600*                  Allocation Summary Report via RW                *
000700*                                                                *
000800*****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.         vh200.
001400*
001500*    Author.             V B Coen FBCS, FIDM, FIDPM.
001600*
001700     installation.       Public Health Vaccination Hub Project.
001800*
001900     date-written.       01/11/25.
002000*
002100     date-compiled.
002200*
002300     security.           Copyright (C) 2025, V B Coen.
002400*                         For internal Health Authority use only.
002500*
002600*    Remarks.            Rebuilds the person/hub/interval tables
002700*                         exactly as vh100 does, then reads every
002800*                         ALLOCATION-OUT record written by vh100
002900*                         and tallies it against the matching age
003000*                         interval (by SSN lookup) and the matching
003100*                         day/hub slot.  Report Writer prints three
003200*                         sections to STATS-OUT - Overall, By Age
003300*                         Interval (with a cross-check total) and
003400*                         By Day/Hub (with day and grand totals).
003500*
003600*    Called modules.     None.
003700*
003800*    Files used.         PERSON-WORK    - input, sequential.
003900*                         HUB-WORK       - input, sequential.
004000*                         CONFIG-WORK    - input, sequential.
004100*                         ALLOCATION-OUT - input, sequential.
004200*                         STATS-OUT      - output, Report Writer.
004300*
004400*    Error messages used.
004500*                         VH005, VH006, VH007, VH008, VH020.
004600*
004700* Changes:
004800* 01/11/25 vbc - 1.0.00 Created.
004900* 15/11/25 vbc - 1.0.01 req# VH-036 Day/Hub skeleton is now built
005000*                       day-major, hub-minor (was hub-major) so the
005100*                       RW control break on Dh-Day-Index actually
005200*                       fires where the spec wants it, not once per
005300*                       hub scattered across the table.
005400* 02/12/25 vbc - 1.0.02 req# VH-044 Added the UPSI-4 trace switch -
005500*                       pilot county ops wanted a console line per
005600*                       section while the overnight run is live.
005700*
005800*****************************************************************
005900*
006000 environment             division.
006100*================================
006200*
006300 configuration           section.
006400 special-names.
006500     UPSI-4 is Vh-Trace-Report,
006600     C01 is Top-Of-Form.
006700*
006800 input-output            section.
006900 file-control.
007000     select  Print-File assign to "STATSOUT"
007100             organization is sequential
007200             file status is Fs-Stats-Out.
007300     copy "selvhpwk.cob".
007400     copy "selvhhwk.cob".
007500     copy "selvhcwk.cob".
007600     copy "selvhalo.cob".
007700*
007800 data                    division.
007900*================================
008000*
008100 file section.
008200*
008300 fd  Print-File
008400     label records are standard
008500     record contains 132 characters
008600     report is VH-Alloc-Overall, VH-Alloc-By-Interval,
008700               VH-Alloc-By-Day-Hub.
008800*
008900     copy "fdvhpwk.cob".
009000     copy "fdvhhwk.cob".
009100     copy "fdvhcwk.cob".
009200     copy "fdvhalo.cob".
009300*
009400 working-storage         section.
009500*-----------------------
009600 77  Prog-Name               pic x(15) value "VH200 (1.0.02)".
009700*
009800     copy "wsvhdat.cob".
009900     copy "wsvhmsg.cob".
010000     copy "wsvhtab.cob".
010100*
010200 01  WS-File-Status.
010300     03  Fs-Stats-Out        pic xx        value "00".
010400     03  filler              pic x(4).
010500*
010600 01  WS-Table-Work.
010700     03  WS-Dh-Count         pic 9(4)  comp value zero.
010800     03  WS-Match-Age        pic 9(3)  comp value zero.
010900     03  WS-Found-Int-Idx    pic 9(2)  comp value zero.
011000     03  WS-Found-Person-Idx pic 9(5)  comp value zero.
011100     03  WS-Found-Dh-Idx     pic 9(4)  comp value zero.
011200     03  filler              pic x(4).
011300*
011400 01  WS-Vh-Abort-Switches.
011500     03  WS-Load-Abort-Sw    pic x     value "N".
011600         88  Vh-Load-Abort             value "Y".
011700     03  filler              pic x(4).
011800*
011900 Report section.
012000****************
012100*
012200 RD  VH-Alloc-Overall
012300     control      final
012400     page limit   56 lines
012500     heading      1
012600     first detail 5
012700     last detail  54.
012800*
012900 01  Ovr-Page-Head   type page heading.
013000     03  line  1.
013100         05  col   1    pic x(15)  source Prog-Name.
013200         05  col  35    pic x(42)  value
013300                    "Vaccination Hub - Allocation Summary Report".
013400         05  col 100    pic x(9)   value "Run Date:".
013500         05  col 110    pic 9999   source WS-Today-Ccyy.
013600         05  col 114    pic x      value "/".
013700         05  col 115    pic 99     source WS-Today-Mm.
013800         05  col 117    pic x      value "/".
013900         05  col 118    pic 99     source WS-Today-Dd.
014000     03  line  3.
014100         05  col  50    pic x(18)  value "Section - Overall".
014200*
014300 01  Ovr-Detail   type detail.
014400     03  line + 2.
014500         05  col   1    pic x(28)  value "Total People in Registry :".
014600         05  col  32    pic zzzzzz9 source Vht-Total-People.
014700     03  line + 1.
014800         05  col   1    pic x(28)  value "Total People Allocated   :".
014900         05  col  32    pic zzzzzz9 source Vht-Total-Allocated.
015000     03  line + 1.
015100         05  col   1    pic x(28)  value "Overall Proportion Alloc :".
015200         05  col  32    pic 9.9999 source Vht-Overall-Prop.
015300*
015400 RD  VH-Alloc-By-Interval
015500     control      final
015600     page limit   56 lines
015700     heading      1
015800     first detail 5
015900     last detail  54.
016000*
016100 01  Int-Page-Head   type page heading.
016200     03  line  1.
016300         05  col   1    pic x(15)  source Prog-Name.
016400         05  col  35    pic x(42)  value
016500                    "Vaccination Hub - Allocation Summary Report".
016600         05  col 100    pic x(9)   value "Run Date:".
016700         05  col 110    pic 9999   source WS-Today-Ccyy.
016800         05  col 114    pic x      value "/".
016900         05  col 115    pic 99     source WS-Today-Mm.
017000         05  col 117    pic x      value "/".
017100         05  col 118    pic 99     source WS-Today-Dd.
017200     03  line  3.
017300         05  col  40    pic x(22)  value "Section - By Age Interval".
017400     03  line  5.
017500         05  col   1    pic x(12)  value "Interval".
017600         05  col  16    pic x(6)   value "People".
017700         05  col  28    pic x(9)   value "Allocated".
017800         05  col  40    pic x(6)   value "Prop.".
017900         05  col  50    pic x(6)   value "Share".
018000*
018100 01  Int-Detail   type detail  line + 1.
018200     03  col   1    pic x(12)  source Vht-Int-Label (Vht-Int-Idx).
018300     03  col  16    pic zzzzzz9 source Vht-People-In-Int (Vht-Int-Idx).
018400     03  col  28    pic zzzzzz9 source Vht-Allocated-In-Int (Vht-Int-Idx).
018500     03  col  40    pic 9.9999 source Vht-Int-Prop (Vht-Int-Idx).
018600     03  col  50    pic 9.9999 source Vht-Int-Share (Vht-Int-Idx).
018700*
018800 01  type control footing final  line + 2.
018900     03  col   1    pic x(30) value "Total Allocated (Cross-Chk) :".
019000     03  col  32    pic zzzzzz9 sum Vht-Allocated-In-Int.
019100*
019200 RD  VH-Alloc-By-Day-Hub
019300     control      final, Vht-Dh-Day-Index
019400     page limit   56 lines
019500     heading      1
019600     first detail 5
019700     last detail  54.
019800*
019900 01  Dh-Page-Head   type page heading.
020000     03  line  1.
020100         05  col   1    pic x(15)  source Prog-Name.
020200         05  col  35    pic x(42)  value
020300                    "Vaccination Hub - Allocation Summary Report".
020400         05  col 100    pic x(9)   value "Run Date:".
020500         05  col 110    pic 9999   source WS-Today-Ccyy.
020600         05  col 114    pic x      value "/".
020700         05  col 115    pic 99     source WS-Today-Mm.
020800         05  col 117    pic x      value "/".
020900         05  col 118    pic 99     source WS-Today-Dd.
021000     03  line  3.
021100         05  col  40    pic x(18)  value "Section - By Day/Hub".
021200     03  line  5.
021300         05  col   1    pic x(3)   value "Day".
021400         05  col   5    pic x(30)  value "Hub Name".
021500         05  col  38    pic x(9)   value "Available".
021600         05  col  50    pic x(9)   value "Allocated".
021700*
021800 01  Dh-Detail   type detail  line + 1.
021900     03  col   1    pic 9      source Vht-Dh-Day-Index (Vht-Dh-Idx).
022000     03  col   5    pic x(30)  source Vht-Dh-Hub-Name (Vht-Dh-Idx).
022100     03  col  38    pic zzzzz9 source Vht-Dh-Available (Vht-Dh-Idx).
022200     03  col  50    pic zzzzz9 source Vht-Dh-Allocated (Vht-Dh-Idx).
022300*
022400 01  type control footing Vht-Dh-Day-Index  line + 2.
022500     03  col   1    pic x(15) value "Day Total    :".
022600     03  col  20    pic zzzzzz9 sum Vht-Dh-Allocated.
022700*
022800 01  type control footing final  line + 1.
022900     03  col   1    pic x(15) value "Grand Total  :".
023000     03  col  20    pic zzzzzz9 sum Vht-Dh-Allocated.
023100*
023200 procedure division.
023300*===================
023400*
023500 000-Main                    section.
023600*****************************
023700*
023800     perform  100-Open-Files            thru 100-Exit.
023900     if       Vh-Load-Abort
024000              go to 000-Exit
024100     end-if.
024200     perform  110-Load-Person-Table     thru 110-Exit until Vh-Eof.
024300     move     "N" to WS-Vh-Eof-Sw.
024400     perform  120-Load-Hub-Table        thru 120-Exit until Vh-Eof.
024500     move     "N" to WS-Vh-Eof-Sw.
024600     perform  130-Load-Config-Table     thru 130-Exit until Vh-Eof.
024700     perform  200-Build-Day-Hub-Skeleton thru 200-Exit.
024800     perform  400-Count-One-Person      thru 400-Exit
024900              varying Vht-Pers-Idx from 1 by 1
025000              until Vht-Pers-Idx > Vht-Person-Count.
025100     move     "N" to WS-Vh-Eof-Sw.
025200     perform  500-Process-One-Allocation thru 500-Exit until Vh-Eof.
025300     perform  700-Compute-Proportions   thru 700-Exit.
025400     perform  800-Print-Report          thru 800-Exit.
025500     perform  900-Close-Files           thru 900-Exit.
025600*
025700 000-Exit.
025800     goback.
025900*
026000 100-Open-Files               section.
026100*****************************
026200*
026300     open     input  Person-Work-File.
026400     if       Fs-Person-Work not = "00"
026500              move   5 to VH-Error-Code
026600              set    Vh-Load-Abort to true
026700              go to  100-Exit
026800     end-if.
026900*
027000     open     input  Hub-Work-File.
027100     if       Fs-Hub-Work not = "00"
027200              move   6 to VH-Error-Code
027300              set    Vh-Load-Abort to true
027400              go to  100-Exit
027500     end-if.
027600*
027700     open     input  Config-Work-File.
027800     if       Fs-Config-Work not = "00"
027900              move   7 to VH-Error-Code
028000              set    Vh-Load-Abort to true
028100              go to  100-Exit
028200     end-if.
028300*
028400     open     input  Allocation-Out-File.
028500     if       Fs-Allocation-Out not = "00"
028600              move   8 to VH-Error-Code
028700              set    Vh-Load-Abort to true
028800              go to  100-Exit
028900     end-if.
029000*
029100     open     output Print-File.
029200     if       Fs-Stats-Out not = "00"
029300              move   20 to VH-Error-Code
029400              set    Vh-Load-Abort to true
029500     end-if.
029600*
029700 100-Exit.
029800     exit     section.
029900*
030000 110-Load-Person-Table        section.
030100*****************************
030200*
030300     read     Person-Work-File
030400              at end    set Vh-Eof to true
030500                        go to 110-Exit.
030600     add      1 to Vht-Person-Count.
030700     set      Vht-Pers-Idx to Vht-Person-Count.
030800     move     Per-Ssn        to Vht-Ssn (Vht-Pers-Idx).
030900     move     Per-Surname    to Vht-Surname (Vht-Pers-Idx).
031000     move     Per-First      to Vht-First (Vht-Pers-Idx).
031100     move     Per-Birth-Year to Vht-Birth-Year (Vht-Pers-Idx).
031200     move     Per-Age        to Vht-Age (Vht-Pers-Idx).
031300*
031400 110-Exit.
031500     exit     section.
031600*
031700 120-Load-Hub-Table           section.
031800*****************************
031900*
032000     read     Hub-Work-File
032100              at end    set Vh-Eof to true
032200                        go to 120-Exit.
032300     add      1 to Vht-Hub-Count.
032400     set      Vht-Hub-Idx to Vht-Hub-Count.
032500     move     Hub-Name       to Vht-Hub-Name (Vht-Hub-Idx).
032600     move     Hub-Hourly-Cap to Vht-Hub-Hourly-Cap (Vht-Hub-Idx).
032700     perform  125-Copy-One-Hub-Day thru 125-Exit
032800              varying Vht-Day-Sub from 1 by 1 until Vht-Day-Sub > 7.
032900*
033000 120-Exit.
033100     exit     section.
033200*
033300 125-Copy-One-Hub-Day         section.
033400*****************************
033500*
033600     move     Hub-Daily-Avail (Vht-Day-Sub)
033700              to Vht-Hub-Daily-Avail (Vht-Hub-Idx Vht-Day-Sub).
033800*
033900 125-Exit.
034000     exit     section.
034100*
034200 130-Load-Config-Table        section.
034300*****************************
034400*
034500     read     Config-Work-File
034600              at end    set Vh-Eof to true
034700                        go to 130-Exit.
034800     if       Cwk-Rec-Type = "I"
034900              perform 135-Add-Interval-Entry thru 135-Exit
035000     end-if.
035100*
035200 130-Exit.
035300     exit     section.
035400*
035500 135-Add-Interval-Entry       section.
035600*****************************
035700*
035800     add      1 to Vht-Interval-Count.
035900     set      Vht-Int-Idx to Vht-Interval-Count.
036000     move     Int-Start    to Vht-Int-Start (Vht-Int-Idx).
036100     move     Int-End      to Vht-Int-End (Vht-Int-Idx).
036200     move     Int-Open-End to Vht-Int-Open-End (Vht-Int-Idx).
036300     move     Int-Label    to Vht-Int-Label (Vht-Int-Idx).
036400     move     zero         to Vht-People-In-Int (Vht-Int-Idx)
036500                               Vht-Allocated-In-Int (Vht-Int-Idx).
036600*
036700 135-Exit.
036800     exit     section.
036900*
037000 200-Build-Day-Hub-Skeleton   section.
037100*****************************
037200*
037300*  Built day-major, hub-minor - this IS the sort order the By
037400*  Day/Hub section control breaks (Rule spec) expect on GENERATE.
037500*
037600     move     zero to WS-Dh-Count.
037700     perform  210-Build-One-Day-Block thru 210-Exit
037800              varying Vht-Ext-Day-Index from 1 by 1
037900              until Vht-Ext-Day-Index > 7.
038000     if       Vh-Trace-Report is on
038100              display  "VH200 DAY/HUB ROWS BUILT " WS-Dh-Count
038200     end-if.
038300*
038400 200-Exit.
038500     exit     section.
038600*
038700 210-Build-One-Day-Block      section.
038800*****************************
038900*
039000     perform  220-Build-One-Hub-Entry thru 220-Exit
039100              varying Vht-Hub-Idx from 1 by 1
039200              until Vht-Hub-Idx > Vht-Hub-Count.
039300*
039400 210-Exit.
039500     exit     section.
039600*
039700 220-Build-One-Hub-Entry      section.
039800*****************************
039900*
040000     add      1 to WS-Dh-Count.
040100     set      Vht-Dh-Idx to WS-Dh-Count.
040200     compute  Vht-Dh-Day-Index (Vht-Dh-Idx) = Vht-Ext-Day-Index - 1.
040300     move     Vht-Hub-Name (Vht-Hub-Idx) to Vht-Dh-Hub-Name (Vht-Dh-Idx).
040400     move     Vht-Hub-Daily-Avail (Vht-Hub-Idx Vht-Ext-Day-Index)
040500              to Vht-Dh-Available (Vht-Dh-Idx).
040600     move     zero to Vht-Dh-Allocated (Vht-Dh-Idx).
040700*
040800 220-Exit.
040900     exit     section.
041000*
041100 400-Count-One-Person         section.
041200*****************************
041300*
041400     add      1 to Vht-Total-People.
041500     move     Vht-Age (Vht-Pers-Idx) to WS-Match-Age.
041600     move     zero to WS-Found-Int-Idx.
041700     perform  540-Find-Interval-For-Age thru 540-Exit.
041800     if       WS-Found-Int-Idx > zero
041900              set    Vht-Int-Idx to WS-Found-Int-Idx
042000              add    1 to Vht-People-In-Int (Vht-Int-Idx)
042100     end-if.
042200*
042300 400-Exit.
042400     exit     section.
042500*
042600 500-Process-One-Allocation   section.
042700*****************************
042800*
042900     read     Allocation-Out-File
043000              at end    set Vh-Eof to true
043100                        go to 500-Exit.
043200     add      1 to Vht-Total-Allocated.
043300*
043400     move     zero to WS-Found-Dh-Idx.
043500     perform  560-Find-Day-Hub-Row thru 560-Exit.
043600     if       WS-Found-Dh-Idx > zero
043700              set    Vht-Dh-Idx to WS-Found-Dh-Idx
043800              add    1 to Vht-Dh-Allocated (Vht-Dh-Idx)
043900     end-if.
044000*
044100     move     zero to WS-Found-Person-Idx.
044200     perform  520-Find-Person-By-Ssn thru 520-Exit.
044300     if       WS-Found-Person-Idx > zero
044400              set    Vht-Pers-Idx to WS-Found-Person-Idx
044500              move   Vht-Age (Vht-Pers-Idx) to WS-Match-Age
044600              move   zero to WS-Found-Int-Idx
044700              perform 540-Find-Interval-For-Age thru 540-Exit
044800              if      WS-Found-Int-Idx > zero
044900                      set   Vht-Int-Idx to WS-Found-Int-Idx
045000                      add   1 to Vht-Allocated-In-Int (Vht-Int-Idx)
045100              end-if
045200     end-if.
045300*
045400 500-Exit.
045500     exit     section.
045600*
045700 520-Find-Person-By-Ssn       section.
045800*****************************
045900*
046000     perform  525-Test-One-Person thru 525-Exit
046100              varying Vht-Pers-Idx from 1 by 1
046200              until Vht-Pers-Idx > Vht-Person-Count
046300                 or WS-Found-Person-Idx > zero.
046400*
046500 520-Exit.
046600     exit     section.
046700*
046800 525-Test-One-Person          section.
046900*****************************
047000*
047100     if       Vht-Ssn (Vht-Pers-Idx) = Alc-Ssn
047200              set   WS-Found-Person-Idx to Vht-Pers-Idx
047300     end-if.
047400*
047500 525-Exit.
047600     exit     section.
047700*
047800 540-Find-Interval-For-Age    section.
047900*****************************
048000*
048100     perform  545-Test-One-Interval thru 545-Exit
048200              varying Vht-Int-Idx from 1 by 1
048300              until Vht-Int-Idx > Vht-Interval-Count
048400                 or WS-Found-Int-Idx > zero.
048500*
048600 540-Exit.
048700     exit     section.
048800*
048900 545-Test-One-Interval        section.
049000*****************************
049100*
049200     if       Vht-Int-Open-End (Vht-Int-Idx) = "Y"
049300              if    WS-Match-Age >= Vht-Int-Start (Vht-Int-Idx)
049400                    set  WS-Found-Int-Idx to Vht-Int-Idx
049500              end-if
049600     else
049700              if    WS-Match-Age >= Vht-Int-Start (Vht-Int-Idx)
049800              and   WS-Match-Age <  Vht-Int-End (Vht-Int-Idx)
049900                    set  WS-Found-Int-Idx to Vht-Int-Idx
050000              end-if
050100     end-if.
050200*
050300 545-Exit.
050400     exit     section.
050500*
050600 560-Find-Day-Hub-Row         section.
050700*****************************
050800*
050900     perform  565-Test-One-Day-Hub thru 565-Exit
051000              varying Vht-Dh-Idx from 1 by 1
051100              until Vht-Dh-Idx > WS-Dh-Count
051200                 or WS-Found-Dh-Idx > zero.
051300*
051400 560-Exit.
051500     exit     section.
051600*
051700 565-Test-One-Day-Hub         section.
051800*****************************
051900*
052000     if       Vht-Dh-Day-Index (Vht-Dh-Idx) = Alc-Day-Index
052100     and      Vht-Dh-Hub-Name (Vht-Dh-Idx)  = Alc-Hub-Name
052200              set   WS-Found-Dh-Idx to Vht-Dh-Idx
052300     end-if.
052400*
052500 565-Exit.
052600     exit     section.
052700*
052800 700-Compute-Proportions      section.
052900*****************************
053000*
053100*  Rule 12 - both proportion lines divide by total PERSON count,
053200*  the interval SHARE line divides by total ALLOCATED count.
053300*
053400     move     zero to Vht-Overall-Prop.
053500     if       Vht-Total-People > zero
053600              divide Vht-Total-Allocated by Vht-Total-People
053700                     giving Vht-Overall-Prop rounded
053800     end-if.
053900     perform  720-Compute-One-Interval-Prop thru 720-Exit
054000              varying Vht-Int-Idx from 1 by 1
054100              until Vht-Int-Idx > Vht-Interval-Count.
054200*
054300 700-Exit.
054400     exit     section.
054500*
054600 720-Compute-One-Interval-Prop section.
054700*****************************
054800*
054900     move     zero to Vht-Int-Prop (Vht-Int-Idx)
055000                       Vht-Int-Share (Vht-Int-Idx).
055100     if       Vht-Total-People > zero
055200              divide Vht-Allocated-In-Int (Vht-Int-Idx)
055300                     by Vht-Total-People
055400                     giving Vht-Int-Prop (Vht-Int-Idx) rounded
055500     end-if.
055600     if       Vht-Total-Allocated > zero
055700              divide Vht-Allocated-In-Int (Vht-Int-Idx)
055800                     by Vht-Total-Allocated
055900                     giving Vht-Int-Share (Vht-Int-Idx) rounded
056000     end-if.
056100*
056200 720-Exit.
056300     exit     section.
056400*
056500 800-Print-Report             section.
056600*****************************
056700*
056800     if       Vh-Trace-Report is on
056900              display  "VH200 PRINTING OVERALL SECTION"
057000     end-if.
057100     initiate VH-Alloc-Overall.
057200     generate Ovr-Detail.
057300     terminate VH-Alloc-Overall.
057400*
057500     if       Vh-Trace-Report is on
057600              display  "VH200 PRINTING BY-INTERVAL SECTION"
057700     end-if.
057800     initiate VH-Alloc-By-Interval.
057900     perform  820-Generate-One-Interval thru 820-Exit
058000              varying Vht-Int-Idx from 1 by 1
058100              until Vht-Int-Idx > Vht-Interval-Count.
058200     terminate VH-Alloc-By-Interval.
058300*
058400     if       Vh-Trace-Report is on
058500              display  "VH200 PRINTING BY-DAY-HUB SECTION"
058600     end-if.
058700     initiate VH-Alloc-By-Day-Hub.
058800     perform  840-Generate-One-Day-Hub thru 840-Exit
058900              varying Vht-Dh-Idx from 1 by 1
059000              until Vht-Dh-Idx > WS-Dh-Count.
059100     terminate VH-Alloc-By-Day-Hub.
059200*
059300 800-Exit.
059400     exit     section.
059500*
059600 820-Generate-One-Interval    section.
059700*****************************
059800*
059900     generate Int-Detail.
060000*
060100 820-Exit.
060200     exit     section.
060300*
060400 840-Generate-One-Day-Hub     section.
060500*****************************
060600*
060700     generate Dh-Detail.
060800*
060900 840-Exit.
061000     exit     section.
061100*
061200 900-Close-Files              section.
061300*****************************
061400*
061500     close    Person-Work-File.
061600     close    Hub-Work-File.
061700     close    Config-Work-File.
061800     close    Allocation-Out-File.
061900     close    Print-File.
062000*
062100 900-Exit.
062200     exit     section.
062300*
